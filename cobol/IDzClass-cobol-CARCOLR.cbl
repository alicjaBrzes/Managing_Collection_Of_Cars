000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARCOLR.
000300 AUTHOR.        R W KILBRIDE.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/18/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARCOLR LOADS THE VALIDATED CAR-MASTER-FILE INTO WORKING
001300*    STORAGE, ACCUMULATES A RUNNING COUNT OF CARS PER DISTINCT
001400*    CAR-COLOR VALUE ENCOUNTERED (UP TO THE 7 ENUMERATED COLORS
001500*    IN CARCOLR.CPY -- NOTE THE COPYBOOK AND THIS PROGRAM SHARE A
001600*    NAME BY COINCIDENCE OF THE SHOP'S NAMING SCHEME), THEN
001700*    WRITES ONE COLOR-COUNT-RECORD PER DISTINCT COLOR TO
001800*    COLOR-COUNT-FILE, SORTED ASCENDING BY COUNT WITH TIES KEPT
001900*    IN FIRST-ENCOUNTERED ORDER.
002000*
002100*    THE ASCENDING-BY-COUNT SORT IS DONE BY AN IN-LINE BUBBLE
002200*    SORT OVER THE SMALL (MAX 7 ENTRY) WORKING TABLE RATHER THAN
002300*    THE COBOL SORT VERB, SINCE A STABLE TIE-ORDER IS REQUIRED
002400*    AND THE TABLE NEVER HOLDS MORE THAN 7 ROWS.
002500*
002600*    INPUT MASTER FILE     - CAR-MASTER-FILE    (UT-S-CARMSTR)
002700*    OUTPUT REPORT FILE    - COLOR-COUNT-FILE   (UT-S-CLRCNT)
002800*****************************************************************
002900*
003000*    CHANGE LOG
003100*    ----------
003200*    88-31  1994-04-18  RWK  ORIGINAL PROGRAM FOR THE COUNT-BY-
003300*                            COLOR REPORT.
003400*    95-233 1996-06-14  LMH  RAISED MAX TABLE SIZE TO MATCH
003500*                            CARTBL.CPY CHANGE (TKT#1996-0614).
003600*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003700*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
003800*    01-109 2001-06-18  DPS  AUDIT OF THE CARCOLR.CPY ENUM TABLE
003900*                            FOUND ITS HEADER COMMENT WRONGLY
004000*                            CLAIMED THE ORDINAL POSITION DOUBLES
004100*                            AS CARSORT'S COLOR SORT KEY -- CARSORT
004200*                            HAS ALWAYS DONE A PLAIN LEXICOGRAPHIC
004300*                            COMPARE ON CT-CAR-COLOR AND NEVER
004400*                            REFERENCES THIS TABLE.  COPYBOOK
004500*                            COMMENT CORRECTED (TKT#2001-0618).
004600*****************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-390.
005100 OBJECT-COMPUTER.  IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CAR-MASTER-FILE   ASSIGN TO UT-S-CARMSTR
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-CARMSTR-STATUS.
006000     SELECT COLOR-COUNT-FILE  ASSIGN TO UT-S-CLRCNT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WS-CLRCNT-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  CAR-MASTER-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 460 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS CM-CAR-MASTER-REC.
007300 01  CM-CAR-MASTER-REC             PIC X(460).
007400*
007500 FD  COLOR-COUNT-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 17 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS WS-COLOR-COUNT-REC.
008100 01  WS-COLOR-COUNT-REC.
008200     05  CC-COLOR                  PIC X(10).
008300     05  CC-COUNT                  PIC 9(05).
008400     05  CC-COUNT-ALPHA REDEFINES CC-COUNT
008500                                    PIC X(05).
008600     05  FILLER                     PIC X(02)      VALUE SPACES.
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000 01  WS-FILE-STATUSES.
009100     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
009200     05  WS-CLRCNT-STATUS          PIC X(02)      VALUE SPACES.
009300     05  FILLER                     PIC X(01)      VALUE SPACE.
009400*
009500 01  PROGRAM-INDICATOR-SWITCHES.
009600     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
009700         88  EOF-MASTER                           VALUE 'YES'.
009800     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
009900         88  JOB-ABORTED                          VALUE 'YES'.
010000     05  WS-COLOR-FOUND-SW         PIC X(3)       VALUE 'NO '.
010100         88  COLOR-ALREADY-IN-TABLE               VALUE 'YES'.
010200     05  FILLER                     PIC X(03)      VALUE SPACES.
010300*
010400 01  WS-ACCUMULATORS.
010500     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
010600     05  WS-DISTINCT-CTR           PIC S9(3)      COMP  VALUE ZERO.
010700     05  FILLER                     PIC X(01)      VALUE SPACE.
010800*
010900 01  WS-WORK-FIELDS.
011000     05  WS-CT-IDX                 PIC S9(5)      COMP.
011100     05  WS-CC-IDX                 PIC S9(3)      COMP.
011200     05  WS-BUBBLE-IDX             PIC S9(3)      COMP.
011300     05  FILLER                     PIC X(01)      VALUE SPACE.
011400*
011500*    COLOR-COUNT WORKING TABLE -- ONE ENTRY PER DISTINCT COLOR SEEN,
011600*    BUILT IN FIRST-ENCOUNTERED ORDER, LATER RE-ORDERED IN PLACE BY
011700*    THE BUBBLE SORT PARAGRAPHS BELOW.
011800 01  WS-COLOR-COUNT-TABLE.
011900     05  WS-CC-ENTRY OCCURS 7 TIMES INDEXED BY WS-CC-TIDX.
012000         10  WS-CC-COLOR           PIC X(10).
012100         10  WS-CC-COUNT           PIC S9(05)     COMP.
012200*        FULL-ENTRY ALPHA VIEW, USED BY THE SWAP PARAGRAPH BELOW SO
012300*        ONE GROUP MOVE EXCHANGES COLOR AND COUNT TOGETHER.
012400     05  WS-CC-ENTRY-ALPHA REDEFINES WS-CC-ENTRY
012500                                    PIC X(14)  OCCURS 7 TIMES.
012600     05  FILLER                     PIC X(01)      VALUE SPACE.
012700 01  WS-SWAP-HOLD-AREA              PIC X(14).
012800*
012900     COPY CARTBL.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 000-MAINLINE SECTION.
013400*
013500     OPEN INPUT  CAR-MASTER-FILE
013600          OUTPUT COLOR-COUNT-FILE.
013700     MOVE ZERO TO CT-CAR-COUNT.
013800     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
013900     PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
014000        UNTIL EOF-MASTER.
014100     IF CT-CAR-COUNT = ZERO
014200        MOVE 'YES' TO WS-JOB-ABORT-SW
014300        DISPLAY '** CARCOLR ABORT ** COLLECTION IS EMPTY'
014400     ELSE
014500        PERFORM 200-COUNT-ONE-CAR THRU 200-COUNT-ONE-CAR-EXIT
014600           VARYING WS-CT-IDX FROM 1 BY 1
014700           UNTIL WS-CT-IDX > CT-CAR-COUNT
014800        PERFORM 500-BUBBLE-ONE-PASS THRU 500-BUBBLE-ONE-PASS-EXIT
014900           VARYING WS-BUBBLE-IDX FROM 1 BY 1
015000           UNTIL WS-BUBBLE-IDX > WS-DISTINCT-CTR
015100        PERFORM 400-WRITE-ONE-DETAIL THRU 400-WRITE-ONE-DETAIL-EXIT
015200           VARYING WS-CC-IDX FROM 1 BY 1
015300           UNTIL WS-CC-IDX > WS-DISTINCT-CTR
015400     END-IF.
015500     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
015600     CLOSE CAR-MASTER-FILE
015700           COLOR-COUNT-FILE.
015800     IF JOB-ABORTED
015900        MOVE 16 TO RETURN-CODE
016000     ELSE
016100        MOVE ZERO TO RETURN-CODE
016200     END-IF.
016300     GOBACK.
016400*
016500 100-LOAD-ONE-CAR.
016600*
016700     ADD 1 TO CT-CAR-COUNT.
016800     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
016900     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
017000     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
017100     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
017200     MOVE CM-CAR-MASTER-REC(57:2)
017300                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
017400     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
017500*
017600 100-LOAD-ONE-CAR-EXIT.
017700     EXIT.
017800*
017900 200-COUNT-ONE-CAR.
018000*
018100     SET CT-IDX TO WS-CT-IDX.
018200     MOVE 'NO ' TO WS-COLOR-FOUND-SW.
018300     SET WS-CC-TIDX TO 1.
018400     SEARCH WS-CC-ENTRY VARYING WS-CC-TIDX
018500         AT END
018600            CONTINUE
018700         WHEN WS-CC-TIDX > WS-DISTINCT-CTR
018800            CONTINUE
018900         WHEN WS-CC-COLOR(WS-CC-TIDX) = CT-CAR-COLOR(CT-IDX)
019000            MOVE 'YES' TO WS-COLOR-FOUND-SW
019100     END-SEARCH.
019200     IF COLOR-ALREADY-IN-TABLE
019300        ADD 1 TO WS-CC-COUNT(WS-CC-TIDX)
019400     ELSE
019500        ADD 1 TO WS-DISTINCT-CTR
019600        MOVE CT-CAR-COLOR(CT-IDX)   TO WS-CC-COLOR(WS-DISTINCT-CTR)
019700        MOVE 1                      TO WS-CC-COUNT(WS-DISTINCT-CTR)
019800     END-IF.
019900*
020000 200-COUNT-ONE-CAR-EXIT.
020100     EXIT.
020200*
020300*    CLASSIC ADJACENT-PAIR BUBBLE PASS -- STABLE BECAUSE A SWAP ONLY
020400*    HAPPENS WHEN THE LEFT COUNT IS STRICTLY GREATER THAN THE RIGHT
020500*    COUNT, SO ENTRIES ALREADY EQUAL KEEP THEIR RELATIVE ORDER.
020600 500-BUBBLE-ONE-PASS.
020700*
020800     PERFORM 510-COMPARE-ADJACENT THRU 510-COMPARE-ADJACENT-EXIT
020900        VARYING WS-CC-IDX FROM 1 BY 1
021000        UNTIL WS-CC-IDX > WS-DISTINCT-CTR - 1.
021100*
021200 500-BUBBLE-ONE-PASS-EXIT.
021300     EXIT.
021400*
021500 510-COMPARE-ADJACENT.
021600*
021700     IF WS-CC-COUNT(WS-CC-IDX) > WS-CC-COUNT(WS-CC-IDX + 1)
021800        MOVE WS-CC-ENTRY-ALPHA(WS-CC-IDX)      TO WS-SWAP-HOLD-AREA
021900        MOVE WS-CC-ENTRY-ALPHA(WS-CC-IDX + 1)  TO
022000                                       WS-CC-ENTRY-ALPHA(WS-CC-IDX)
022100        MOVE WS-SWAP-HOLD-AREA        TO WS-CC-ENTRY-ALPHA(WS-CC-IDX + 1)
022200     END-IF.
022300*
022400 510-COMPARE-ADJACENT-EXIT.
022500     EXIT.
022600*
022700 400-WRITE-ONE-DETAIL.
022800*
022900     MOVE WS-CC-COLOR(WS-CC-IDX)   TO CC-COLOR.
023000     MOVE WS-CC-COUNT(WS-CC-IDX)   TO CC-COUNT.
023100     WRITE WS-COLOR-COUNT-REC.
023200*
023300 400-WRITE-ONE-DETAIL-EXIT.
023400     EXIT.
023500*
023600 800-READ-MASTER-FILE.
023700*
023800     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
023900         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
024000                GO TO 800-READ-MASTER-FILE-EXIT
024100     END-READ.
024200     ADD 1 TO WS-READ-CTR.
024300*
024400 800-READ-MASTER-FILE-EXIT.
024500     EXIT.
024600*
024700 900-DISPLAY-PROG-DIAG.
024800*
024900     DISPLAY '****     CARCOLR RUNNING     ****'.
025000     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
025100     DISPLAY 'DISTINCT COLORS REPORTED........ ' WS-DISTINCT-CTR.
025200     IF JOB-ABORTED
025300        DISPLAY '****     CARCOLR ABENDED     ****'
025400     ELSE
025500        DISPLAY '****     CARCOLR EOJ         ****'
025600     END-IF.
025700*
025800 900-DISPLAY-PROG-DIAG-EXIT.
025900     EXIT.
