000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARCOMP.
000300 AUTHOR.        D P SANDERS.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  06/06/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARCOMP LOADS THE VALIDATED CAR-MASTER-FILE INTO WORKING
001300*    STORAGE AND, FOR EVERY CAR IN ITS ORIGINAL LOAD ORDER, SORTS
001400*    THAT CAR'S OWN CAR-COMPONENT LIST INTO ALPHABETICAL ORDER IN
001500*    PLACE.  THE CAR TABLE ITSELF IS NOT RE-ORDERED -- ONLY THE
001600*    COMPONENT ENTRIES WITHIN EACH CAR ARE TOUCHED.  UNUSED
001700*    TRAILING COMPONENT SLOTS PAST CAR-COMPONENT-COUNT STAY BLANK.
001800*
001900*    EACH CAR'S COMPONENT LIST IS SORTED BY THE SAME ADJACENT-PAIR
002000*    BUBBLE TECHNIQUE USED IN CARCOLR, RUN ONCE PER CAR OVER AT
002100*    MOST 20 ENTRIES RATHER THAN THE COBOL SORT VERB.
002200*
002300*    INPUT MASTER FILE     - CAR-MASTER-FILE          (UT-S-CARMSTR)
002400*    OUTPUT REPORT FILE    - SORTED-COMPONENTS-FILE  (UT-S-SRTCOMP)
002500*****************************************************************
002600*
002700*    CHANGE LOG
002800*    ----------
002900*    88-63  1994-06-06  DPS  ORIGINAL PROGRAM FOR THE SORTED-
003000*                            COMPONENTS REPORT.
003100*    95-233 1996-06-14  LMH  RAISED MAX TABLE SIZE TO MATCH
003200*                            CARTBL.CPY CHANGE (TKT#1996-0614).
003300*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003400*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
003500*    01-110 2001-06-18  DPS  AUDIT REQUEST -- CONFIRMED THIS IS THE
003600*                            ONLY REPORT PROGRAM THAT SORTS EACH
003700*                            CAR'S OWN COMPONENT LIST, SO A CAR WITH
003800*                            UNSORTED COMPONENTS ON THE MASTER FILE
003900*                            ALWAYS COMES OUT SORTED HERE REGARDLESS
004000*                            OF LOAD ORDER.  NO CODE CHANGE REQUIRED
004100*                            (TKT#2001-0618).
004200*****************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-390.
004700 OBJECT-COMPUTER.  IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CAR-MASTER-FILE          ASSIGN TO UT-S-CARMSTR
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WS-CARMSTR-STATUS.
005600     SELECT SORTED-COMPONENTS-FILE   ASSIGN TO UT-S-SRTCOMP
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-SRTCOMP-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  CAR-MASTER-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 460 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS CM-CAR-MASTER-REC.
006900 01  CM-CAR-MASTER-REC             PIC X(460).
007000*
007100 FD  SORTED-COMPONENTS-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 460 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SC-REPORT-REC.
007700 01  SC-REPORT-REC                 PIC X(460).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100 01  WS-FILE-STATUSES.
008200     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
008300     05  WS-SRTCOMP-STATUS         PIC X(02)      VALUE SPACES.
008400     05  FILLER                    PIC X(01)      VALUE SPACE.
008500*
008600 01  PROGRAM-INDICATOR-SWITCHES.
008700     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
008800         88  EOF-MASTER                           VALUE 'YES'.
008900     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
009000         88  JOB-ABORTED                          VALUE 'YES'.
009100*
009200 01  WS-ACCUMULATORS.
009300     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
009400     05  WS-WRITE-CTR              PIC S9(5)      COMP  VALUE ZERO.
009500*
009600 01  WS-WORK-FIELDS.
009700     05  WS-CT-IDX                 PIC S9(5)      COMP.
009800     05  WS-PASS-IDX               PIC S9(3)      COMP.
009900     05  WS-COMP-IDX               PIC S9(3)      COMP.
010000     05  WS-COMP-HOLD              PIC X(20).
010100     05  FILLER                    PIC X(01)      VALUE SPACE.
010200*
010300     COPY CARREC.
010400*
010500     COPY CARTBL.
010600*
010700 PROCEDURE DIVISION.
010800*
010900 000-MAINLINE SECTION.
011000*
011100     OPEN INPUT  CAR-MASTER-FILE
011200          OUTPUT SORTED-COMPONENTS-FILE.
011300     MOVE ZERO TO CT-CAR-COUNT.
011400     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
011500     PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
011600        UNTIL EOF-MASTER.
011700     IF CT-CAR-COUNT = ZERO
011800        MOVE 'YES' TO WS-JOB-ABORT-SW
011900        DISPLAY '** CARCOMP ABORT ** COLLECTION IS EMPTY'
012000     ELSE
012100        PERFORM 200-SORT-ONE-CARS-COMPONENTS
012200           THRU 200-SORT-ONE-CARS-COMPONENTS-EXIT
012300           VARYING WS-CT-IDX FROM 1 BY 1
012400           UNTIL WS-CT-IDX > CT-CAR-COUNT
012500        PERFORM 400-WRITE-ONE-DETAIL THRU 400-WRITE-ONE-DETAIL-EXIT
012600           VARYING WS-CT-IDX FROM 1 BY 1
012700           UNTIL WS-CT-IDX > CT-CAR-COUNT
012800     END-IF.
012900     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
013000     CLOSE CAR-MASTER-FILE
013100           SORTED-COMPONENTS-FILE.
013200     IF JOB-ABORTED
013300        MOVE 16 TO RETURN-CODE
013400     ELSE
013500        MOVE ZERO TO RETURN-CODE
013600     END-IF.
013700     GOBACK.
013800*
013900 100-LOAD-ONE-CAR.
014000*
014100     ADD 1 TO CT-CAR-COUNT.
014200     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
014300     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
014400     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
014500     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
014600     MOVE CM-CAR-MASTER-REC(57:2)
014700                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
014800     PERFORM 810-LOAD-ONE-COMPONENT THRU 810-LOAD-ONE-COMPONENT-EXIT
014900        VARYING WS-COMP-IDX FROM 1 BY 1
015000        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
015100     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
015200*
015300 100-LOAD-ONE-CAR-EXIT.
015400     EXIT.
015500*
015600 200-SORT-ONE-CARS-COMPONENTS.
015700*
015800     SET CT-IDX TO WS-CT-IDX.
015900     IF CT-CAR-COMPONENT-COUNT(CT-IDX) > 1
016000        PERFORM 210-BUBBLE-ONE-PASS THRU 210-BUBBLE-ONE-PASS-EXIT
016100           VARYING WS-PASS-IDX FROM 1 BY 1
016200           UNTIL WS-PASS-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX) - 1
016300     END-IF.
016400*
016500 200-SORT-ONE-CARS-COMPONENTS-EXIT.
016600     EXIT.
016700*
016800 210-BUBBLE-ONE-PASS.
016900*
017000     PERFORM 220-COMPARE-ADJACENT-COMP
017100        THRU 220-COMPARE-ADJACENT-COMP-EXIT
017200        VARYING WS-COMP-IDX FROM 1 BY 1
017300        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX) - 1.
017400*
017500 210-BUBBLE-ONE-PASS-EXIT.
017600     EXIT.
017700*
017800 220-COMPARE-ADJACENT-COMP.
017900*
018000     IF CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX) >
018100        CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX + 1)
018200        MOVE CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX)
018300                                             TO WS-COMP-HOLD
018400        MOVE CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX + 1)
018500                          TO CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX)
018600        MOVE WS-COMP-HOLD
018700                      TO CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX + 1)
018800     END-IF.
018900 220-COMPARE-ADJACENT-COMP-EXIT.
019000     EXIT.
019100*
019200 400-WRITE-ONE-DETAIL.
019300*
019400     SET CT-IDX TO WS-CT-IDX.
019500     MOVE SPACES                 TO CR-CAR-RECORD.
019600     MOVE CT-CAR-MODEL(CT-IDX)   TO CR-CAR-MODEL.
019700     MOVE CT-CAR-PRICE(CT-IDX)   TO CR-CAR-PRICE.
019800     MOVE CT-CAR-COLOR(CT-IDX)   TO CR-CAR-COLOR.
019900     MOVE CT-CAR-MILEAGE(CT-IDX) TO CR-CAR-MILEAGE.
020000     MOVE CT-CAR-COMPONENT-COUNT(CT-IDX)
020100                                 TO CR-CAR-COMPONENT-COUNT.
020200     PERFORM 410-COPY-ONE-COMPONENT THRU 410-COPY-ONE-COMPONENT-EXIT
020300        VARYING WS-COMP-IDX FROM 1 BY 1
020400        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX).
020500     MOVE CR-CAR-RECORD           TO SC-REPORT-REC.
020600     WRITE SC-REPORT-REC.
020700     ADD 1 TO WS-WRITE-CTR.
020800*
020900 400-WRITE-ONE-DETAIL-EXIT.
021000     EXIT.
021100*
021200 410-COPY-ONE-COMPONENT.
021300*
021400     MOVE CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX)
021500                                 TO CR-CAR-COMPONENT(WS-COMP-IDX).
021600*
021700 410-COPY-ONE-COMPONENT-EXIT.
021800     EXIT.
021900*
022000 800-READ-MASTER-FILE.
022100*
022200     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
022300         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
022400                GO TO 800-READ-MASTER-FILE-EXIT
022500     END-READ.
022600     ADD 1 TO WS-READ-CTR.
022700*
022800 800-READ-MASTER-FILE-EXIT.
022900     EXIT.
023000*
023100 810-LOAD-ONE-COMPONENT.
023200*
023300     MOVE CM-CAR-MASTER-REC(39 + (WS-COMP-IDX * 20):20)
023400                     TO CT-CAR-COMPONENT(CT-CAR-COUNT, WS-COMP-IDX).
023500*
023600 810-LOAD-ONE-COMPONENT-EXIT.
023700     EXIT.
023800*
023900 900-DISPLAY-PROG-DIAG.
024000*
024100     DISPLAY '****     CARCOMP RUNNING     ****'.
024200     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
024300     DISPLAY 'DETAIL LINES WRITTEN............. ' WS-WRITE-CTR.
024400     IF JOB-ABORTED
024500        DISPLAY '****     CARCOMP ABENDED     ****'
024600     ELSE
024700        DISPLAY '****     CARCOMP EOJ         ****'
024800     END-IF.
024900*
025000 900-DISPLAY-PROG-DIAG-EXIT.
025100     EXIT.
025200
