000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARFILT.
000300 AUTHOR.        R W KILBRIDE.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  04/04/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARFILT LOADS THE VALIDATED CAR-MASTER-FILE INTO WORKING
001300*    STORAGE, READS A ONE-CARD MILEAGE THRESHOLD FROM THE
001400*    CARFILT-PARM CONTROL FILE, AND WRITES TO FILTER-REPORT-FILE
001500*    EVERY CAR WHOSE CT-CAR-MILEAGE IS STRICTLY GREATER THAN THE
001600*    THRESHOLD -- IN THE COLLECTION'S ORIGINAL ORDER, NO SORT.
001700*
001800*    A THRESHOLD OF ZERO OR LESS IS A CONTROL-CARD ERROR AND
001900*    ABENDS THE STEP BEFORE ANY SCAN BEGINS.
002000*
002100*    INPUT MASTER FILE     - CAR-MASTER-FILE    (UT-S-CARMSTR)
002200*    INPUT CONTROL CARD    - CARFILT-PARM       (UT-S-FLTPARM)
002300*    OUTPUT REPORT FILE    - FILTER-REPORT-FILE (UT-S-FILTRPT)
002400*****************************************************************
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    88-22  1994-04-04  RWK  ORIGINAL PROGRAM FOR THE MILEAGE
002900*                            THRESHOLD FILTER REPORT.
003000*    93-119 1995-02-27  DPS  ADDED POSITIVE-THRESHOLD CONTROL-CARD
003100*                            EDIT (TKT#1995-0227).
003200*    95-233 1996-06-14  LMH  RAISED MAX TABLE SIZE TO MATCH
003300*                            CARTBL.CPY CHANGE (TKT#1996-0614).
003400*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003500*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
003600*    01-105 2001-06-18  DPS  WIRED UP THE COMPONENT LIST THAT WAS
003700*                            ALWAYS LOADED INTO CT-CAR-ENTRY BUT NEVER
003800*                            PRINTED -- DETAIL LINE NOW CARRIES A
003900*                            COMPONENTS: [...] SEGMENT, TAB-JOINED,
004000*                            PER THE AUDIT FINDING.  REPORT LINE
004100*                            WIDENED 132 TO 540 (TKT#2001-0618).
004200*****************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-390.
004700 OBJECT-COMPUTER.  IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CAR-MASTER-FILE   ASSIGN TO UT-S-CARMSTR
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WS-CARMSTR-STATUS.
005600     SELECT CARFILT-PARM      ASSIGN TO UT-S-FLTPARM
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-FLTPARM-STATUS.
005900     SELECT FILTER-REPORT-FILE ASSIGN TO UT-S-FILTRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-FILTRPT-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  CAR-MASTER-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 460 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS CM-CAR-MASTER-REC.
007200 01  CM-CAR-MASTER-REC             PIC X(460).
007300*
007400 FD  CARFILT-PARM
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 08 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS FP-PARM-REC.
008000 01  FP-PARM-REC.
008100     05  FP-MILEAGE-LIMIT          PIC S9(7).
008200     05  FILLER                    PIC X(01).
008300*
008400 FD  FILTER-REPORT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 540 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS FR-REPORT-LINE.
009000 01  FR-REPORT-LINE                PIC X(540).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400 01  WS-FILE-STATUSES.
009500     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
009600     05  WS-FLTPARM-STATUS         PIC X(02)      VALUE SPACES.
009700     05  WS-FILTRPT-STATUS         PIC X(02)      VALUE SPACES.
009800*
009900 01  PROGRAM-INDICATOR-SWITCHES.
010000     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
010100         88  EOF-MASTER                           VALUE 'YES'.
010200     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
010300         88  JOB-ABORTED                          VALUE 'YES'.
010400*
010500 01  WS-ACCUMULATORS.
010600     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
010700     05  WS-KEPT-CTR               PIC S9(5)      COMP  VALUE ZERO.
010800*
010900 01  WS-WORK-FIELDS.
011000     05  WS-CT-IDX                 PIC S9(5)      COMP.
011100     05  WS-COMP-IDX               PIC S9(3)      COMP.
011200     05  WS-COMPONENTS-PTR         PIC S9(4)      COMP.
011300     05  WS-TAB-CHAR               PIC X(01)      VALUE X'09'.
011400     05  WS-MILEAGE-LIMIT          PIC S9(7).
011500*        SAME LIMIT VALUE, ALTERNATE UNSIGNED VIEW FOR THE EDIT TEST
011600     05  WS-LIMIT-UNSIGNED REDEFINES WS-MILEAGE-LIMIT PIC 9(7).
011700     05  WS-PRICE-EDIT             PIC ---,---,--9.99.
011800     05  WS-MILEAGE-EDIT           PIC ZZZ,ZZ9.
011900     05  WS-DETAIL-LINE.
012000         10  DL-MODEL-LIT          PIC X(07)  VALUE 'MODEL: '.
012100         10  DL-MODEL              PIC X(30).
012200         10  DL-PRICE-LIT          PIC X(09)  VALUE ', PRICE: '.
012300         10  DL-PRICE              PIC X(13).
012400         10  DL-COLOR-LIT          PIC X(09)  VALUE ', COLOR: '.
012500         10  DL-COLOR              PIC X(10).
012600         10  DL-MILEAGE-LIT        PIC X(12)  VALUE ', MILEAGE: '.
012700         10  DL-MILEAGE            PIC X(08).
012800         10  DL-COMPONENTS-LIT     PIC X(15)  VALUE ', COMPONENTS: ['.
012900         10  DL-COMPONENTS         PIC X(419).
013000         10  DL-COMPONENTS-CLOSE   PIC X(01)  VALUE ']'.
013100         10  FILLER                PIC X(07).
013200     05  WS-DETAIL-LINE-REDEF REDEFINES WS-DETAIL-LINE
013300                                    PIC X(540).
013400*
013500     COPY CARTBL.
013600*
013700 PROCEDURE DIVISION.
013800*
013900 000-MAINLINE SECTION.
014000*
014100     OPEN INPUT  CAR-MASTER-FILE
014200          INPUT  CARFILT-PARM
014300          OUTPUT FILTER-REPORT-FILE.
014400     PERFORM 700-READ-PARM-CARD  THRU 700-READ-PARM-CARD-EXIT.
014500     IF NOT JOB-ABORTED
014600        MOVE ZERO TO CT-CAR-COUNT
014700        PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT
014800        PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
014900           UNTIL EOF-MASTER OR JOB-ABORTED
015000     END-IF.
015100     IF NOT JOB-ABORTED
015200        PERFORM 400-FILTER-ONE-CAR THRU 400-FILTER-ONE-CAR-EXIT
015300           VARYING WS-CT-IDX FROM 1 BY 1
015400           UNTIL WS-CT-IDX > CT-CAR-COUNT
015500     END-IF.
015600     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
015700     CLOSE CAR-MASTER-FILE
015800           CARFILT-PARM
015900           FILTER-REPORT-FILE.
016000     IF JOB-ABORTED
016100        MOVE 16 TO RETURN-CODE
016200     ELSE
016300        MOVE ZERO TO RETURN-CODE
016400     END-IF.
016500     GOBACK.
016600*
016700 100-LOAD-ONE-CAR.
016800*
016900     ADD 1 TO CT-CAR-COUNT.
017000     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
017100     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
017200     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
017300     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
017400     MOVE CM-CAR-MASTER-REC(57:2)
017500                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
017600     PERFORM 810-LOAD-ONE-COMPONENT THRU 810-LOAD-ONE-COMPONENT-EXIT
017700        VARYING WS-COMP-IDX FROM 1 BY 1
017800        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
017900     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
018000*
018100 100-LOAD-ONE-CAR-EXIT.
018200     EXIT.
018300*
018400 400-FILTER-ONE-CAR.
018500*
018600     SET CT-IDX TO WS-CT-IDX.
018700     IF CT-CAR-MILEAGE(CT-IDX) > WS-LIMIT-UNSIGNED
018800        MOVE CT-CAR-MODEL(CT-IDX)      TO DL-MODEL
018900        MOVE CT-CAR-PRICE(CT-IDX)      TO WS-PRICE-EDIT
019000        MOVE WS-PRICE-EDIT             TO DL-PRICE
019100        MOVE CT-CAR-COLOR(CT-IDX)      TO DL-COLOR
019200        MOVE CT-CAR-MILEAGE(CT-IDX)    TO WS-MILEAGE-EDIT
019300        MOVE WS-MILEAGE-EDIT           TO DL-MILEAGE
019400        PERFORM 420-BUILD-COMPONENTS-TEXT THRU
019500           420-BUILD-COMPONENTS-TEXT-EXIT
019600        MOVE WS-DETAIL-LINE-REDEF      TO FR-REPORT-LINE
019700        WRITE FR-REPORT-LINE
019800        ADD 1 TO WS-KEPT-CTR
019900     END-IF.
020000*
020100 400-FILTER-ONE-CAR-EXIT.
020200     EXIT.
020300*
020400 700-READ-PARM-CARD.
020500*
020600     READ CARFILT-PARM INTO FP-PARM-REC
020700         AT END
020800            MOVE 'YES' TO WS-JOB-ABORT-SW
020900            DISPLAY '** CARFILT ABORT ** MISSING CONTROL CARD'
021000            GO TO 700-READ-PARM-CARD-EXIT
021100     END-READ.
021200     MOVE FP-MILEAGE-LIMIT TO WS-MILEAGE-LIMIT.
021300     IF WS-MILEAGE-LIMIT NOT > ZERO
021400        MOVE 'YES' TO WS-JOB-ABORT-SW
021500        DISPLAY '** CARFILT ABORT ** LIMIT VALUE MUST BE POSITIVE'
021600     END-IF.
021700*
021800 700-READ-PARM-CARD-EXIT.
021900     EXIT.
022000*
022100 800-READ-MASTER-FILE.
022200*
022300     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
022400         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
022500                GO TO 800-READ-MASTER-FILE-EXIT
022600     END-READ.
022700     ADD 1 TO WS-READ-CTR.
022800*
022900 800-READ-MASTER-FILE-EXIT.
023000     EXIT.
023100*
023200 810-LOAD-ONE-COMPONENT.
023300*
023400     MOVE CM-CAR-MASTER-REC(39 + (WS-COMP-IDX * 20):20)
023500                     TO CT-CAR-COMPONENT(CT-CAR-COUNT, WS-COMP-IDX).
023600*
023700 810-LOAD-ONE-COMPONENT-EXIT.
023800     EXIT.
023900*
024000*    BUILDS THE "COMPONENTS: [...]" PORTION OF THE DETAIL LINE --
024100*    ONE STRING PER COMPONENT, TAB-SEPARATED, DELIMITED BY THE
024200*    FIRST TRAILING SPACE IN EACH 20-BYTE COMPONENT SLOT SO PADDING
024300*    NEVER LEAKS INTO THE DISPLAY TEXT.
024400 420-BUILD-COMPONENTS-TEXT.
024500*
024600     MOVE SPACES         TO DL-COMPONENTS.
024700     MOVE 1               TO WS-COMPONENTS-PTR.
024800     PERFORM 421-STRING-ONE-COMPONENT THRU 421-STRING-ONE-COMPONENT-EXIT
024900        VARYING WS-COMP-IDX FROM 1 BY 1
025000        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX).
025100*
025200 420-BUILD-COMPONENTS-TEXT-EXIT.
025300     EXIT.
025400*
025500 421-STRING-ONE-COMPONENT.
025600*
025700     IF WS-COMP-IDX > 1
025800        STRING WS-TAB-CHAR DELIMITED BY SIZE
025900           INTO DL-COMPONENTS
026000           WITH POINTER WS-COMPONENTS-PTR
026100        END-STRING
026200     END-IF.
026300     STRING CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX) DELIMITED BY SPACE
026400        INTO DL-COMPONENTS
026500        WITH POINTER WS-COMPONENTS-PTR
026600     END-STRING.
026700*
026800 421-STRING-ONE-COMPONENT-EXIT.
026900     EXIT.
027000*
027100 900-DISPLAY-PROG-DIAG.
027200*
027300     DISPLAY '****     CARFILT RUNNING     ****'.
027400     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
027500     DISPLAY 'FILTER REPORT LINES WRITTEN..... ' WS-KEPT-CTR.
027600     IF JOB-ABORTED
027700        DISPLAY '****     CARFILT ABENDED     ****'
027800     ELSE
027900        DISPLAY '****     CARFILT EOJ         ****'
028000     END-IF.
028100*
028200 900-DISPLAY-PROG-DIAG-EXIT.
028300     EXIT.
