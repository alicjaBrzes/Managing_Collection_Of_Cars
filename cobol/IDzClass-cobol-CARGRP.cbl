000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARGRP.
000300 AUTHOR.        L M HARTWELL.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  06/13/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARGRP LOADS THE VALIDATED CAR-MASTER-FILE INTO WORKING
001300*    STORAGE AND BUILDS A DISTINCT LIST OF CAR-COMPONENT NAMES, IN
001400*    FIRST-APPEARANCE ORDER ACROSS ALL CARS' COMPONENT LISTS.  FOR
001500*    EACH DISTINCT COMPONENT THE WHOLE TABLE IS RE-SCANNED TO COUNT
001600*    EVERY CAR THAT CARRIES THAT COMPONENT (EXACT-MATCH MEMBERSHIP).
001700*
001800*    THE GROUP LIST IS THEN RESEQUENCED DESCENDING BY CAR COUNT --
001900*    TIES STAY IN FIRST-BUILT ORDER, SO THE COMPARE PARAGRAPH BELOW
002000*    SWAPS ONLY ON A STRICT LESS-THAN, NEVER ON EQUAL COUNTS.  THE
002100*    MASTER TABLE ITSELF IS NEVER RE-ORDERED.
002200*
002300*    ONE HEADER LINE IS WRITTEN PER DISTINCT COMPONENT, FOLLOWED BY
002400*    A DETAIL LINE FOR EVERY CAR THAT BELONGS TO THE GROUP.
002500*
002600*    INPUT MASTER FILE     - CAR-MASTER-FILE       (UT-S-CARMSTR)
002700*    OUTPUT REPORT FILE    - COMPONENT-GROUP-FILE   (UT-S-COMPGRP)
002800*****************************************************************
002900*
003000*    CHANGE LOG
003100*    ----------
003200*    88-71  1994-06-13  LMH  ORIGINAL PROGRAM FOR THE GROUP-BY-
003300*                            COMPONENT REPORT.
003400*    95-233 1996-06-14  LMH  RAISED MAX TABLE SIZE TO MATCH
003500*                            CARTBL.CPY CHANGE (TKT#1996-0614).
003600*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003700*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
003800*    01-111 2001-06-18  DPS  AUDIT REQUEST -- CONFIRMED THE GROUP
003900*                            HEADER AND MEMBER DETAIL LINES ALREADY
004000*                            EXPOSE EACH CAR'S FULL COMPONENT
004100*                            MEMBERSHIP THROUGH THE GROUPING ITSELF,
004200*                            SO NO SEPARATE COMPONENTS: [...] FIELD
004300*                            IS NEEDED ON THIS REPORT.  NO CODE
004400*                            CHANGE REQUIRED (TKT#2001-0618).
004500*****************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-390.
005000 OBJECT-COMPUTER.  IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CAR-MASTER-FILE       ASSIGN TO UT-S-CARMSTR
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-CARMSTR-STATUS.
005900     SELECT COMPONENT-GROUP-FILE  ASSIGN TO UT-S-COMPGRP
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-COMPGRP-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  CAR-MASTER-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 460 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS CM-CAR-MASTER-REC.
007200 01  CM-CAR-MASTER-REC             PIC X(460).
007300*
007400 FD  COMPONENT-GROUP-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS CG-REPORT-LINE.
008000 01  CG-REPORT-LINE                PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 01  WS-FILE-STATUSES.
008500     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
008600     05  WS-COMPGRP-STATUS         PIC X(02)      VALUE SPACES.
008700     05  FILLER                    PIC X(01)      VALUE SPACE.
008800*
008900 01  PROGRAM-INDICATOR-SWITCHES.
009000     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
009100         88  EOF-MASTER                           VALUE 'YES'.
009200     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
009300         88  JOB-ABORTED                          VALUE 'YES'.
009400     05  WS-GRP-FOUND-SW           PIC X(3)       VALUE 'NO '.
009500         88  COMPONENT-ALREADY-IN-TABLE           VALUE 'YES'.
009600     05  WS-COMP-MATCH-SW          PIC X(3)       VALUE 'NO '.
009700         88  CAR-HAS-TARGET-COMPONENT             VALUE 'YES'.
009800*
009900 01  WS-ACCUMULATORS.
010000     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
010100     05  WS-WRITE-CTR              PIC S9(5)      COMP  VALUE ZERO.
010200     05  WS-GROUP-CTR              PIC S9(5)      COMP  VALUE ZERO.
010300*
010400 01  WS-WORK-FIELDS.
010500     05  WS-CT-IDX                 PIC S9(5)      COMP.
010600     05  WS-COMP-IDX               PIC S9(3)      COMP.
010700     05  WS-GRP-IDX                PIC S9(5)      COMP.
010800     05  WS-PASS-IDX               PIC S9(5)      COMP.
010900*        NUMERIC-EDITED VIEW OF A GROUP'S CAR COUNT FOR REPORT LINES
011000     05  WS-COUNT-EDIT             PIC ZZZZ9.
011100*        HOLDS THE COMPONENT NAME BEING TESTED FOR MEMBERSHIP
011200     05  WS-TARGET-COMPONENT       PIC X(20).
011300     05  FILLER                    PIC X(01)      VALUE SPACE.
011400*
011500*    GROUP-HEADER LINE, ONE PER DISTINCT COMPONENT, ISSUED AHEAD OF
011600*    THAT COMPONENT'S MEMBER CARS.
011700 01  WS-HEADER-LINE.
011800     05  GH-COMPONENT-LIT          PIC X(11)  VALUE 'COMPONENT: '.
011900     05  GH-COMPONENT              PIC X(20).
012000     05  GH-COUNT-LIT              PIC X(10)  VALUE ', CAR CNT:'.
012100     05  GH-COUNT                  PIC ZZZZ9.
012200     05  FILLER                    PIC X(86).
012300 01  WS-HEADER-LINE-REDEF REDEFINES WS-HEADER-LINE
012400                                    PIC X(132).
012500*
012600 01  WS-DETAIL-LINE.
012700     05  DL-MODEL-LIT              PIC X(09)  VALUE '  MODEL: '.
012800     05  DL-MODEL                  PIC X(30).
012900     05  FILLER                    PIC X(93).
013000 01  WS-DETAIL-LINE-REDEF REDEFINES WS-DETAIL-LINE
013100                                    PIC X(132).
013200*
013300*    WORKING TABLE OF DISTINCT COMPONENT NAMES, BUILT IN FIRST-
013400*    APPEARANCE ORDER, EACH CARRYING ITS OWN RUNNING MEMBER COUNT.
013500 01  WS-GROUP-TABLE.
013600     05  WS-GRP-ENTRY OCCURS 500 TIMES INDEXED BY WS-GRP-TIDX.
013700         10  WS-GRP-COMPONENT      PIC X(20).
013800         10  WS-GRP-CAR-COUNT      PIC S9(5)      COMP.
013900         10  WS-GRP-COUNT-ALPHA REDEFINES WS-GRP-CAR-COUNT
014000                                    PIC X(04).
014100         10  FILLER                PIC X(01)      VALUE SPACE.
014200*
014300*    SWAP-HOLD AREA FOR THE DESCENDING BUBBLE SORT ON CAR COUNT.
014400 01  WS-SWAP-HOLD-AREA.
014500     05  WS-SWAP-COMPONENT         PIC X(20).
014600     05  WS-SWAP-CAR-COUNT         PIC S9(5)      COMP.
014700     05  FILLER                    PIC X(01)      VALUE SPACE.
014800*
014900     COPY CARTBL.
015000*
015100 PROCEDURE DIVISION.
015200*
015300 000-MAINLINE SECTION.
015400*
015500     OPEN INPUT  CAR-MASTER-FILE
015600          OUTPUT COMPONENT-GROUP-FILE.
015700     MOVE ZERO TO CT-CAR-COUNT.
015800     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
015900     PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
016000        UNTIL EOF-MASTER.
016100     IF CT-CAR-COUNT = ZERO
016200        MOVE 'YES' TO WS-JOB-ABORT-SW
016300        DISPLAY '** CARGRP ABORT ** COLLECTION IS EMPTY'
016400     ELSE
016500        PERFORM 200-BUILD-DISTINCT-LIST
016600           THRU 200-BUILD-DISTINCT-LIST-EXIT
016700           VARYING WS-CT-IDX FROM 1 BY 1
016800           UNTIL WS-CT-IDX > CT-CAR-COUNT
016900        PERFORM 300-COUNT-ONE-GROUP THRU 300-COUNT-ONE-GROUP-EXIT
017000           VARYING WS-GRP-IDX FROM 1 BY 1
017100           UNTIL WS-GRP-IDX > WS-GROUP-CTR
017200        IF WS-GROUP-CTR > 1
017300           PERFORM 500-BUBBLE-ONE-PASS THRU 500-BUBBLE-ONE-PASS-EXIT
017400              VARYING WS-PASS-IDX FROM 1 BY 1
017500              UNTIL WS-PASS-IDX > WS-GROUP-CTR - 1
017600        END-IF
017700        PERFORM 700-WRITE-ONE-GROUP THRU 700-WRITE-ONE-GROUP-EXIT
017800           VARYING WS-GRP-IDX FROM 1 BY 1
017900           UNTIL WS-GRP-IDX > WS-GROUP-CTR
018000     END-IF.
018100     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
018200     CLOSE CAR-MASTER-FILE
018300           COMPONENT-GROUP-FILE.
018400     IF JOB-ABORTED
018500        MOVE 16 TO RETURN-CODE
018600     ELSE
018700        MOVE ZERO TO RETURN-CODE
018800     END-IF.
018900     GOBACK.
019000*
019100 100-LOAD-ONE-CAR.
019200*
019300     ADD 1 TO CT-CAR-COUNT.
019400     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
019500     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
019600     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
019700     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
019800     MOVE CM-CAR-MASTER-REC(57:2)
019900                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
020000     PERFORM 810-LOAD-ONE-COMPONENT THRU 810-LOAD-ONE-COMPONENT-EXIT
020100        VARYING WS-COMP-IDX FROM 1 BY 1
020200        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
020300     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
020400*
020500 100-LOAD-ONE-CAR-EXIT.
020600     EXIT.
020700*
020800*    FOR ONE CAR, ADD EACH OF ITS COMPONENTS TO THE DISTINCT TABLE
020900*    THAT IS NOT ALREADY PRESENT.
021000 200-BUILD-DISTINCT-LIST.
021100*
021200     SET CT-IDX TO WS-CT-IDX.
021300     PERFORM 210-ADD-ONE-COMPONENT THRU 210-ADD-ONE-COMPONENT-EXIT
021400        VARYING WS-COMP-IDX FROM 1 BY 1
021500        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX).
021600*
021700 200-BUILD-DISTINCT-LIST-EXIT.
021800     EXIT.
021900*
022000 210-ADD-ONE-COMPONENT.
022100*
022200     MOVE 'NO ' TO WS-GRP-FOUND-SW.
022300     SET WS-GRP-TIDX TO 1.
022400     SEARCH WS-GRP-ENTRY VARYING WS-GRP-TIDX
022500         AT END
022600            CONTINUE
022700         WHEN WS-GRP-TIDX > WS-GROUP-CTR
022800            CONTINUE
022900         WHEN WS-GRP-COMPONENT(WS-GRP-TIDX) =
023000              CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX)
023100            MOVE 'YES' TO WS-GRP-FOUND-SW
023200     END-SEARCH.
023300     IF NOT COMPONENT-ALREADY-IN-TABLE
023400        ADD 1 TO WS-GROUP-CTR
023500        MOVE CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX)
023600                                 TO WS-GRP-COMPONENT(WS-GROUP-CTR)
023700        MOVE ZERO TO WS-GRP-CAR-COUNT(WS-GROUP-CTR)
023800     END-IF.
023900*
024000 210-ADD-ONE-COMPONENT-EXIT.
024100     EXIT.
024200*
024300*    FOR ONE DISTINCT COMPONENT, RE-SCAN THE WHOLE MASTER TABLE AND
024400*    COUNT EVERY CAR THAT CARRIES IT.
024500 300-COUNT-ONE-GROUP.
024600*
024700     MOVE WS-GRP-COMPONENT(WS-GRP-IDX) TO WS-TARGET-COMPONENT.
024800     PERFORM 310-CHECK-ONE-CAR THRU 310-CHECK-ONE-CAR-EXIT
024900        VARYING WS-CT-IDX FROM 1 BY 1
025000        UNTIL WS-CT-IDX > CT-CAR-COUNT.
025100*
025200 300-COUNT-ONE-GROUP-EXIT.
025300     EXIT.
025400*
025500 310-CHECK-ONE-CAR.
025600*
025700     SET CT-IDX TO WS-CT-IDX.
025800     PERFORM 320-CHECK-CAR-HAS-TARGET
025900        THRU 320-CHECK-CAR-HAS-TARGET-EXIT.
026000     IF CAR-HAS-TARGET-COMPONENT
026100        ADD 1 TO WS-GRP-CAR-COUNT(WS-GRP-IDX)
026200     END-IF.
026300*
026400 310-CHECK-ONE-CAR-EXIT.
026500     EXIT.
026600*
026700*    EXACT-MATCH MEMBERSHIP TEST OF WS-TARGET-COMPONENT AGAINST THE
026800*    CAR AT CT-IDX'S OWN COMPONENT LIST.
026900 320-CHECK-CAR-HAS-TARGET.
027000*
027100     MOVE 'NO ' TO WS-COMP-MATCH-SW.
027200     SET CT-COMP-IDX TO 1.
027300     SEARCH CT-CAR-COMPONENT VARYING CT-COMP-IDX
027400         AT END
027500            CONTINUE
027600         WHEN CT-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX)
027700            CONTINUE
027800         WHEN CT-CAR-COMPONENT(CT-IDX, CT-COMP-IDX) =
027900              WS-TARGET-COMPONENT
028000            MOVE 'YES' TO WS-COMP-MATCH-SW
028100     END-SEARCH.
028200*
028300 320-CHECK-CAR-HAS-TARGET-EXIT.
028400     EXIT.
028500*
028600*    ONE FULL PASS OF THE DESCENDING BUBBLE SORT ON WS-GRP-CAR-COUNT.
028700*    A STRICT LESS-THAN TEST KEEPS TIES IN FIRST-BUILT ORDER.
028800 500-BUBBLE-ONE-PASS.
028900*
029000     PERFORM 510-COMPARE-ADJACENT THRU 510-COMPARE-ADJACENT-EXIT
029100        VARYING WS-GRP-IDX FROM 1 BY 1
029200        UNTIL WS-GRP-IDX > WS-GROUP-CTR - 1.
029300*
029400 500-BUBBLE-ONE-PASS-EXIT.
029500     EXIT.
029600*
029700 510-COMPARE-ADJACENT.
029800*
029900     IF WS-GRP-CAR-COUNT(WS-GRP-IDX) < WS-GRP-CAR-COUNT(WS-GRP-IDX + 1)
030000        MOVE WS-GRP-ENTRY(WS-GRP-IDX)     TO WS-SWAP-HOLD-AREA
030100        MOVE WS-GRP-ENTRY(WS-GRP-IDX + 1) TO WS-GRP-ENTRY(WS-GRP-IDX)
030200        MOVE WS-SWAP-HOLD-AREA TO WS-GRP-ENTRY(WS-GRP-IDX + 1)
030300     END-IF.
030400*
030500 510-COMPARE-ADJACENT-EXIT.
030600     EXIT.
030700*
030800*    WRITE ONE GROUP HEADER FOR THE COMPONENT AT WS-GRP-IDX, THEN
030900*    RE-SCAN THE MASTER TABLE FOR EVERY CAR THAT BELONGS TO IT.
031000 700-WRITE-ONE-GROUP.
031100*
031200     MOVE WS-GRP-COMPONENT(WS-GRP-IDX)  TO GH-COMPONENT.
031300     MOVE WS-GRP-CAR-COUNT(WS-GRP-IDX)  TO WS-COUNT-EDIT.
031400     MOVE WS-COUNT-EDIT                 TO GH-COUNT.
031500     MOVE WS-HEADER-LINE-REDEF          TO CG-REPORT-LINE.
031600     WRITE CG-REPORT-LINE.
031700     ADD 1 TO WS-WRITE-CTR.
031800     MOVE WS-GRP-COMPONENT(WS-GRP-IDX)  TO WS-TARGET-COMPONENT.
031900     PERFORM 710-WRITE-ONE-MEMBER THRU 710-WRITE-ONE-MEMBER-EXIT
032000        VARYING WS-CT-IDX FROM 1 BY 1
032100        UNTIL WS-CT-IDX > CT-CAR-COUNT.
032200*
032300 700-WRITE-ONE-GROUP-EXIT.
032400     EXIT.
032500*
032600 710-WRITE-ONE-MEMBER.
032700*
032800     SET CT-IDX TO WS-CT-IDX.
032900     PERFORM 320-CHECK-CAR-HAS-TARGET
033000        THRU 320-CHECK-CAR-HAS-TARGET-EXIT.
033100     IF CAR-HAS-TARGET-COMPONENT
033200        MOVE CT-CAR-MODEL(CT-IDX)     TO DL-MODEL
033300        MOVE WS-DETAIL-LINE-REDEF     TO CG-REPORT-LINE
033400        WRITE CG-REPORT-LINE
033500        ADD 1 TO WS-WRITE-CTR
033600     END-IF.
033700*
033800 710-WRITE-ONE-MEMBER-EXIT.
033900     EXIT.
034000*
034100 800-READ-MASTER-FILE.
034200*
034300     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
034400         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
034500                GO TO 800-READ-MASTER-FILE-EXIT
034600     END-READ.
034700     ADD 1 TO WS-READ-CTR.
034800*
034900 800-READ-MASTER-FILE-EXIT.
035000     EXIT.
035100*
035200*    UNPACKS ONE COMPONENT ENTRY OF THE CAR CURRENTLY BEING LOADED
035300*    FROM THE FLAT MASTER RECORD.  COMPONENT 1 STARTS AT BYTE 59
035400*    (MODEL 1-30, PRICE 31-39, COLOR 40-49, MILEAGE 50-56, COUNT
035500*    57-58), SO COMPONENT N STARTS AT 39 + (N * 20).
035600 810-LOAD-ONE-COMPONENT.
035700*
035800     MOVE CM-CAR-MASTER-REC(39 + (WS-COMP-IDX * 20):20)
035900                     TO CT-CAR-COMPONENT(CT-CAR-COUNT, WS-COMP-IDX).
036000*
036100 810-LOAD-ONE-COMPONENT-EXIT.
036200     EXIT.
036300*
036400 900-DISPLAY-PROG-DIAG.
036500*
036600     DISPLAY '****     CARGRP RUNNING     ****'.
036700     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
036800     DISPLAY 'DISTINCT COMPONENT GROUPS........ ' WS-GROUP-CTR.
036900     DISPLAY 'REPORT LINES WRITTEN............. ' WS-WRITE-CTR.
037000     IF JOB-ABORTED
037100        DISPLAY '****     CARGRP ABENDED     ****'
037200     ELSE
037300        DISPLAY '****     CARGRP EOJ         ****'
037400     END-IF.
037500*
037600 900-DISPLAY-PROG-DIAG-EXIT.
037700     EXIT.
