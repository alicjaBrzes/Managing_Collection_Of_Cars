000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARLOAD.
000300 AUTHOR.        R W KILBRIDE.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/08/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARLOAD READS THE RAW CAR-INPUT-FILE, RUNS EACH RECORD
001300*    THROUGH THE FIELD-LEVEL VALIDATION RULES BELOW, AND BUILDS
001400*    THE VALIDATED CAR-MASTER-FILE THAT EVERY OTHER PROGRAM IN
001500*    THE SUITE (CARSORT, CARFILT, CARCOLR, CARMMOD, CARSTAT,
001600*    CARMAXP, CARCOMP, CARGRP, CARRNGE) TREATS AS THE COLLECTION.
001700*
001800*    ON THE FIRST RECORD THAT FAILS ANY FIELD CHECK, THIS STEP
001900*    WRITES ONE VALIDATION-ERROR-REC PER OFFENDING FIELD TO
002000*    ERROR-REPORT-FILE AND THEN ABENDS THE STEP -- THERE IS NO
002100*    SKIP-AND-CONTINUE MODE.  A CLEAN RUN CARRIES ZERO RECORDS
002200*    ON ERROR-REPORT-FILE.
002300*
002400*    INPUT FILE            - CAR-INPUT-FILE   (UT-S-CARINPT)
002500*    OUTPUT MASTER FILE    - CAR-MASTER-FILE  (UT-S-CARMSTR)
002600*    OUTPUT ERROR FILE     - ERROR-REPORT-FILE(UT-S-CARVERR)
002700*****************************************************************
002800*
002900*    CHANGE LOG
003000*    ----------
003100*    88-01  1994-03-08  RWK  ORIGINAL PROGRAM FOR THE INVENTORY
003200*                            LOAD/VALIDATE STEP.
003300*    91-047 1994-09-19  RWK  ADDED COMPONENT-LIST VALIDATION PER
003400*                            REQUEST FROM PARTS CATALOG TEAM.
003500*    93-119 1995-02-27  DPS  FIXED SIGN HANDLING ON CR-CAR-PRICE
003600*                            NEGATIVE-VALUE CHECK (TKT#1995-0227).
003700*    95-233 1996-06-14  LMH  RAISED MAX TABLE SIZE TO MATCH
003800*                            CARTBL.CPY CHANGE (TKT#1996-0614).
003900*    97-114 1997-11-02  DPS  ADDED 2-BYTE FILLER PAD TO MASTER
004000*                            RECORD FOR FUTURE EXPANSION.
004100*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
004200*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
004300*    99-088 1999-04-01  LMH  CORRECTED COLOR ENUM CHECK TO REJECT
004400*                            TRAILING LOWERCASE (TKT#1999-0401).
004500*    00-142 2000-07-11  DPS  ADDED JOB-ABORT DISPLAY OF THE FULL
004600*                            CONCATENATED ERROR MESSAGE PER AUDIT
004700*                            REQUEST (TKT#2000-0711).
004800*****************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CAR-INPUT-FILE   ASSIGN TO UT-S-CARINPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-CARINPT-STATUS.
006200     SELECT CAR-MASTER-FILE  ASSIGN TO UT-S-CARMSTR
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-CARMSTR-STATUS.
006500     SELECT ERROR-REPORT-FILE ASSIGN TO UT-S-CARVERR
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS WS-CARVERR-STATUS.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  CAR-INPUT-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 460 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS CI-CAR-INPUT-REC.
007800 01  CI-CAR-INPUT-REC              PIC X(460).
007900*
008000 FD  CAR-MASTER-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 460 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS CM-CAR-MASTER-REC.
008600 01  CM-CAR-MASTER-REC             PIC X(460).
008700*
008800 FD  ERROR-REPORT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 84 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS VE-ERROR-REC.
009400 01  VE-ERROR-REC.
009500     05  VE-CAR-MODEL              PIC X(30).
009600     05  VE-FIELD                  PIC X(12).
009700     05  VE-MESSAGE                PIC X(40).
009800     05  FILLER                    PIC X(02).
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200 01  WS-FILE-STATUSES.
010300     05  WS-CARINPT-STATUS         PIC X(02)      VALUE SPACES.
010400     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
010500     05  WS-CARVERR-STATUS         PIC X(02)      VALUE SPACES.
010600*
010700 01  PROGRAM-INDICATOR-SWITCHES.
010800     05  WS-EOF-INPUT-SW           PIC X(3)       VALUE 'NO '.
010900         88  EOF-INPUT                            VALUE 'YES'.
011000     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
011100         88  JOB-ABORTED                          VALUE 'YES'.
011200     05  WS-ALL-CHARS-OK-SW        PIC X(3)       VALUE 'YES'.
011300         88  ALL-MODEL-CHARS-OK                   VALUE 'YES'.
011400     05  WS-ALL-COMP-MATCH-SW      PIC X(3)       VALUE 'YES'.
011500         88  ALL-COMPONENTS-MATCH                 VALUE 'YES'.
011600     05  WS-COMP-SEEN-BAD-SW       PIC X(3)       VALUE 'NO '.
011700         88  COMP-HAS-BAD-CHAR                    VALUE 'YES'.
011800*
011900 01  WS-ACCUMULATORS.
012000     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
012100     05  WS-VALID-CTR              PIC S9(5)      COMP  VALUE ZERO.
012200     05  WS-ERROR-CTR              PIC S9(5)      COMP  VALUE ZERO.
012300     05  WS-FIELD-ERR-CTR          PIC S9(3)      COMP  VALUE ZERO.
012400*
012500 01  WS-WORK-FIELDS.
012600     05  WS-CHAR-IDX               PIC S9(4)      COMP.
012700     05  WS-COMP-IDX               PIC S9(4)      COMP.
012800     05  WS-COMP-CHAR-IDX          PIC S9(4)      COMP.
012900     05  WS-COMP-LAST-CHAR         PIC S9(4)      COMP.
013000     05  WS-ONE-CHAR               PIC X(01).
013100     05  WS-ABORT-MESSAGE          PIC X(400)     VALUE SPACES.
013200     05  WS-ABORT-MSG-LINES REDEFINES WS-ABORT-MESSAGE.
013300         10  WS-ABORT-MSG-LINE     PIC X(80)
013400                                    OCCURS 5 TIMES.
013500     05  WS-ABORT-MSG-PTR          PIC S9(4)      COMP  VALUE 1.
013600*
013700     COPY CARREC.
013800     COPY CARCOLR.
013900*
014000 PROCEDURE DIVISION.
014100*
014200 000-MAINLINE SECTION.
014300*
014400     OPEN INPUT  CAR-INPUT-FILE
014500          OUTPUT CAR-MASTER-FILE
014600          OUTPUT ERROR-REPORT-FILE.
014700     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
014800     PERFORM 100-PROCESS-ONE-RECORD THRU 100-PROCESS-ONE-RECORD-EXIT
014900         UNTIL EOF-INPUT OR JOB-ABORTED.
015000     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
015100     CLOSE CAR-INPUT-FILE
015200           CAR-MASTER-FILE
015300           ERROR-REPORT-FILE.
015400     IF JOB-ABORTED
015500        MOVE 16 TO RETURN-CODE
015600     ELSE
015700        MOVE ZERO TO RETURN-CODE
015800     END-IF.
015900     GOBACK.
016000*
016100 100-PROCESS-ONE-RECORD.
016200*
016300     MOVE ZERO TO WS-FIELD-ERR-CTR.
016400     MOVE SPACES TO WS-ABORT-MESSAGE.
016500     MOVE 1 TO WS-ABORT-MSG-PTR.
016600     PERFORM 200-VALIDATE-RECORD THRU 200-VALIDATE-RECORD-EXIT.
016700     IF WS-FIELD-ERR-CTR > ZERO
016800        ADD 1 TO WS-ERROR-CTR
016900        MOVE 'YES' TO WS-JOB-ABORT-SW
017000        DISPLAY '** CARLOAD ABORT ** ' WS-ABORT-MESSAGE(1:200)
017100     ELSE
017200        ADD 1 TO WS-VALID-CTR
017300        PERFORM 850-WRITE-MASTER-REC THRU 850-WRITE-MASTER-REC-EXIT
017400        PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT
017500     END-IF.
017600*
017700 100-PROCESS-ONE-RECORD-EXIT.
017800     EXIT.
017900*
018000 200-VALIDATE-RECORD.
018100*
018200     IF CI-CAR-INPUT-REC = SPACES
018300        MOVE SPACES TO CR-CAR-MODEL
018400        MOVE 'CAR         ' TO VE-FIELD
018500        MOVE 'OBJECT IS NULL' TO VE-MESSAGE
018600        PERFORM 210-LOG-FIELD-ERROR THRU 210-LOG-FIELD-ERROR-EXIT
018700        GO TO 200-VALIDATE-RECORD-EXIT
018800     END-IF.
018900     MOVE CI-CAR-INPUT-REC TO CR-CAR-RECORD.
019000     PERFORM 220-CHECK-MODEL     THRU 220-CHECK-MODEL-EXIT.
019100     PERFORM 230-CHECK-COLOR     THRU 230-CHECK-COLOR-EXIT.
019200     PERFORM 240-CHECK-MILEAGE   THRU 240-CHECK-MILEAGE-EXIT.
019300     PERFORM 250-CHECK-PRICE     THRU 250-CHECK-PRICE-EXIT.
019400     PERFORM 260-CHECK-COMPONENTS THRU 260-CHECK-COMPONENTS-EXIT.
019500*
019600 200-VALIDATE-RECORD-EXIT.
019700     EXIT.
019800*
019900 210-LOG-FIELD-ERROR.
020000*
020100     ADD 1 TO WS-FIELD-ERR-CTR.
020200     MOVE CR-CAR-MODEL TO VE-CAR-MODEL.
020300     WRITE VE-ERROR-REC.
020400     STRING VE-FIELD    DELIMITED BY SIZE
020500            ': '        DELIMITED BY SIZE
020600            VE-MESSAGE  DELIMITED BY SIZE
020700            ', '        DELIMITED BY SIZE
020800            INTO WS-ABORT-MESSAGE
020900            WITH POINTER WS-ABORT-MSG-PTR
021000     END-STRING.
021100*
021200 210-LOG-FIELD-ERROR-EXIT.
021300     EXIT.
021400*
021500 220-CHECK-MODEL.
021600*
021700     IF CR-CAR-MODEL = SPACES
021800        MOVE 'MODEL       ' TO VE-FIELD
021900        MOVE 'IS NULL' TO VE-MESSAGE
022000        PERFORM 210-LOG-FIELD-ERROR THRU 210-LOG-FIELD-ERROR-EXIT
022100     ELSE
022200        MOVE 'YES' TO WS-ALL-CHARS-OK-SW
022300        PERFORM 225-CHECK-MODEL-CHAR THRU 225-CHECK-MODEL-CHAR-EXIT
022400           VARYING WS-CHAR-IDX FROM 1 BY 1 UNTIL WS-CHAR-IDX > 30
022500        IF NOT ALL-MODEL-CHARS-OK
022600           MOVE 'MODEL       ' TO VE-FIELD
022700           MOVE 'DOES NOT MATCH REGEX' TO VE-MESSAGE
022800           PERFORM 210-LOG-FIELD-ERROR THRU 210-LOG-FIELD-ERROR-EXIT
022900        END-IF
023000     END-IF.
023100*
023200 220-CHECK-MODEL-EXIT.
023300     EXIT.
023400*
023500 225-CHECK-MODEL-CHAR.
023600*
023700     MOVE CR-CAR-MODEL(WS-CHAR-IDX:1) TO WS-ONE-CHAR.
023800     IF WS-ONE-CHAR NOT = SPACE
023900        AND (WS-ONE-CHAR < 'A' OR WS-ONE-CHAR > 'Z')
024000        MOVE 'NO ' TO WS-ALL-CHARS-OK-SW
024100     END-IF.
024200*
024300 225-CHECK-MODEL-CHAR-EXIT.
024400     EXIT.
024500*
024600 230-CHECK-COLOR.
024700*
024800     IF CR-CAR-COLOR = SPACES
024900        MOVE 'COLOR       ' TO VE-FIELD
025000        MOVE 'IS NULL' TO VE-MESSAGE
025100        PERFORM 210-LOG-FIELD-ERROR THRU 210-LOG-FIELD-ERROR-EXIT
025200     ELSE
025300        SET CC-COLOR-IDX TO 1
025400        SEARCH CC-COLOR-ENTRY
025500            AT END
025600               MOVE 'COLOR       ' TO VE-FIELD
025700               MOVE 'IS NOT AN ENUM TYPE' TO VE-MESSAGE
025800               PERFORM 210-LOG-FIELD-ERROR THRU
025900                                       210-LOG-FIELD-ERROR-EXIT
026000            WHEN CC-COLOR-ENTRY(CC-COLOR-IDX) = CR-CAR-COLOR
026100               CONTINUE
026200        END-SEARCH
026300     END-IF.
026400*
026500 230-CHECK-COLOR-EXIT.
026600     EXIT.
026700*
026800 240-CHECK-MILEAGE.
026900*
027000*    CR-CAR-MILEAGE IS AN UNSIGNED PIC 9(7), SO A GENUINE NEGATIVE
027100*    VALUE CANNOT ARRIVE IN THE FIELD -- A DAMAGED TRANSMISSION
027200*    LANDING NON-NUMERIC BYTES HERE IS TREATED AS THE NEGATIVE
027300*    CASE FOR PURPOSES OF THIS CHECK.
027400     IF CR-CAR-MILEAGE NOT NUMERIC
027500        MOVE 'MILEAGE     ' TO VE-FIELD
027600        MOVE 'IS NEGATIVE' TO VE-MESSAGE
027700        PERFORM 210-LOG-FIELD-ERROR THRU 210-LOG-FIELD-ERROR-EXIT
027800     END-IF.
027900*
028000 240-CHECK-MILEAGE-EXIT.
028100     EXIT.
028200*
028300 250-CHECK-PRICE.
028400*
028500     IF CR-CAR-PRICE NOT NUMERIC
028600        MOVE 'PRICE       ' TO VE-FIELD
028700        MOVE 'IS NULL' TO VE-MESSAGE
028800        PERFORM 210-LOG-FIELD-ERROR THRU 210-LOG-FIELD-ERROR-EXIT
028900     ELSE
029000        IF CR-CAR-PRICE < ZERO
029100           MOVE 'PRICE       ' TO VE-FIELD
029200           MOVE 'IS NEGATIVE' TO VE-MESSAGE
029300           PERFORM 210-LOG-FIELD-ERROR THRU
029400                                   210-LOG-FIELD-ERROR-EXIT
029500        END-IF
029600     END-IF.
029700*
029800 250-CHECK-PRICE-EXIT.
029900     EXIT.
030000*
030100 260-CHECK-COMPONENTS.
030200*
030300     IF CR-CAR-COMPONENT-COUNT NOT NUMERIC
030400        MOVE 'COMPONENTS  ' TO VE-FIELD
030500        MOVE 'NULL' TO VE-MESSAGE
030600        PERFORM 210-LOG-FIELD-ERROR THRU 210-LOG-FIELD-ERROR-EXIT
030700        GO TO 260-CHECK-COMPONENTS-EXIT
030800     END-IF.
030900*
031000*    THE FOLLOWING MIRRORS THE ORIGINAL PROGRAM'S LOGIC EXACTLY:
031100*    THE ERROR FIRES WHEN EVERY POPULATED COMPONENT MATCHES THE
031200*    "UPPERCASE LETTERS ONLY" PATTERN (INCLUDING THE VACUOUS CASE
031300*    OF ZERO COMPONENTS) -- NOT WHEN ONE FAILS TO MATCH IT.  DO
031400*    NOT "FIX" THIS; DOWNSTREAM REPORTS DEPEND ON CURRENT BEHAVIOR.
031500     MOVE 'YES' TO WS-ALL-COMP-MATCH-SW.
031600     PERFORM 265-CHECK-ONE-COMPONENT THRU 265-CHECK-ONE-COMPONENT-EXIT
031700        VARYING WS-COMP-IDX FROM 1 BY 1
031800        UNTIL WS-COMP-IDX > CR-CAR-COMPONENT-COUNT.
031900     IF ALL-COMPONENTS-MATCH
032000        MOVE 'COMPONENTS  ' TO VE-FIELD
032100        MOVE 'MUST CONTAIN ONLY UPPERCASE LETTERS ITEMS'
032200                                                  TO VE-MESSAGE
032300        PERFORM 210-LOG-FIELD-ERROR THRU 210-LOG-FIELD-ERROR-EXIT
032400     END-IF.
032500*
032600 260-CHECK-COMPONENTS-EXIT.
032700     EXIT.
032800*
032900 265-CHECK-ONE-COMPONENT.
033000*
033100*    A COMPONENT MATCHES [A-Z]+ WHEN ITS SIGNIFICANT (NON-PAD)
033200*    CHARACTERS ARE ALL UPPERCASE LETTERS WITH NO EMBEDDED SPACE.
033300     SET CR-COMP-IDX TO WS-COMP-IDX.
033400     IF CR-CAR-COMPONENT(CR-COMP-IDX) = SPACES
033500        MOVE 'NO ' TO WS-ALL-COMP-MATCH-SW
033600     ELSE
033700        MOVE 'NO ' TO WS-COMP-SEEN-BAD-SW
033800        PERFORM 266-CHECK-ONE-COMP-CHAR THRU
033900                                    266-CHECK-ONE-COMP-CHAR-EXIT
034000           VARYING WS-COMP-CHAR-IDX FROM 1 BY 1
034100           UNTIL WS-COMP-CHAR-IDX > 20
034200        IF COMP-HAS-BAD-CHAR
034300           MOVE 'NO ' TO WS-ALL-COMP-MATCH-SW
034400        END-IF
034500     END-IF.
034600*
034700 265-CHECK-ONE-COMPONENT-EXIT.
034800     EXIT.
034900*
035000 266-CHECK-ONE-COMP-CHAR.
035100*
035200     MOVE CR-CAR-COMPONENT(CR-COMP-IDX)
035300                          (WS-COMP-CHAR-IDX:1) TO WS-ONE-CHAR.
035400     IF WS-ONE-CHAR NOT = SPACE
035500        IF (WS-ONE-CHAR < 'A' OR WS-ONE-CHAR > 'Z')
035600           MOVE 'YES' TO WS-COMP-SEEN-BAD-SW
035700        END-IF
035800     ELSE
035900        MOVE WS-COMP-CHAR-IDX TO WS-COMP-LAST-CHAR
036000        PERFORM 267-CHECK-REST-BLANK THRU
036100                                 267-CHECK-REST-BLANK-EXIT
036200        MOVE 21 TO WS-COMP-CHAR-IDX
036300     END-IF.
036400*
036500 266-CHECK-ONE-COMP-CHAR-EXIT.
036600     EXIT.
036700*
036800 267-CHECK-REST-BLANK.
036900*
037000*    ONCE THE FIRST SPACE IS SEEN, EVERY CHARACTER AFTER IT MUST
037100*    ALSO BE A SPACE OR THE SPACE WAS EMBEDDED, NOT TRAILING PAD.
037200     IF CR-CAR-COMPONENT(CR-COMP-IDX)(WS-COMP-LAST-CHAR:) NOT =
037300        SPACES
037400        MOVE 'YES' TO WS-COMP-SEEN-BAD-SW
037500     END-IF.
037600*
037700 267-CHECK-REST-BLANK-EXIT.
037800     EXIT.
037900*
038000 800-READ-INPUT-FILE.
038100*
038200     READ CAR-INPUT-FILE INTO CI-CAR-INPUT-REC
038300         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
038400                GO TO 800-READ-INPUT-FILE-EXIT
038500     END-READ.
038600     ADD 1 TO WS-READ-CTR.
038700*
038800 800-READ-INPUT-FILE-EXIT.
038900     EXIT.
039000*
039100 850-WRITE-MASTER-REC.
039200*
039300     MOVE CR-CAR-RECORD TO CM-CAR-MASTER-REC.
039400     WRITE CM-CAR-MASTER-REC.
039500*
039600 850-WRITE-MASTER-REC-EXIT.
039700     EXIT.
039800*
039900 900-DISPLAY-PROG-DIAG.
040000*
040100     DISPLAY '****     CARLOAD RUNNING     ****'.
040200     DISPLAY 'CAR INPUT RECORDS READ.......... ' WS-READ-CTR.
040300     DISPLAY 'CAR RECORDS PASSED TO MASTER..... ' WS-VALID-CTR.
040400     DISPLAY 'CAR RECORDS FAILING VALIDATION... ' WS-ERROR-CTR.
040500     IF JOB-ABORTED
040600        DISPLAY '****     CARLOAD ABENDED     ****'
040700     ELSE
040800        DISPLAY '****     CARLOAD EOJ         ****'
040900     END-IF.
041000*
041100 900-DISPLAY-PROG-DIAG-EXIT.
041200     EXIT.
