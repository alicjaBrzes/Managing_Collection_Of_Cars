000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARMAXP.
000300 AUTHOR.        R W KILBRIDE.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  05/23/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARMAXP LOADS THE VALIDATED CAR-MASTER-FILE INTO WORKING
001300*    STORAGE, FINDS THE SINGLE HIGHEST CAR-PRICE IN THE WHOLE
001400*    COLLECTION, AND LISTS EVERY CAR TIED AT THAT PRICE.  UNLIKE
001500*    CARMMOD THIS IS A SINGLE OVERALL GROUP, NOT ONE GROUP PER
001600*    MODEL.
001700*
001800*    TWO PASSES OVER THE WORKING TABLE ARE MADE -- THE FIRST TO
001900*    FIND THE OVERALL MAX PRICE, THE SECOND TO EMIT EVERY CAR AT
002000*    THAT PRICE IN ORIGINAL TABLE ORDER.
002100*
002200*    INPUT MASTER FILE     - CAR-MASTER-FILE  (UT-S-CARMSTR)
002300*    OUTPUT REPORT FILE    - MAXPRICE-FILE    (UT-S-MAXPRC)
002400*****************************************************************
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    88-58  1994-05-23  RWK  ORIGINAL PROGRAM FOR THE OVERALL
002900*                            MOST-EXPENSIVE-CAR REPORT.
003000*    89-11  1994-11-30  RWK  CORRECTED WS-MAX-PRICE INITIAL VALUE
003100*                            SO AN ALL-ZERO MASTER FILE NO LONGER
003200*                            MATCHES EVERY CAR ON THE FIRST PASS.
003300*    92-206 1996-02-19  LMH  RAISED CT-CAR-ENTRY TABLE SIZE TO
003400*                            MATCH CARTBL.CPY CHANGE (TKT#1996-0219).
003500*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003600*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
003700*    01-107 2001-06-18  DPS  WIRED UP THE COMPONENT LIST THAT WAS
003800*                            ALWAYS LOADED INTO CT-CAR-ENTRY BUT NEVER
003900*                            PRINTED -- DETAIL LINE NOW CARRIES A
004000*                            COMPONENTS: [...] SEGMENT, TAB-JOINED,
004100*                            PER THE AUDIT FINDING.  REPORT LINE
004200*                            WIDENED 132 TO 540 (TKT#2001-0618).
004300*****************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-390.
004800 OBJECT-COMPUTER.  IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CAR-MASTER-FILE  ASSIGN TO UT-S-CARMSTR
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS WS-CARMSTR-STATUS.
005700     SELECT MAXPRICE-FILE    ASSIGN TO UT-S-MAXPRC
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WS-MAXPRC-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  CAR-MASTER-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 460 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS CM-CAR-MASTER-REC.
007000 01  CM-CAR-MASTER-REC             PIC X(460).
007100*
007200 FD  MAXPRICE-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 540 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS MP-REPORT-LINE.
007800 01  MP-REPORT-LINE                PIC X(540).
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 01  WS-FILE-STATUSES.
008300     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
008400     05  WS-MAXPRC-STATUS          PIC X(02)      VALUE SPACES.
008500     05  FILLER                    PIC X(01)      VALUE SPACE.
008600*
008700 01  PROGRAM-INDICATOR-SWITCHES.
008800     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
008900         88  EOF-MASTER                           VALUE 'YES'.
009000     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
009100         88  JOB-ABORTED                          VALUE 'YES'.
009200*
009300 01  WS-ACCUMULATORS.
009400     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
009500     05  WS-WRITE-CTR              PIC S9(5)      COMP  VALUE ZERO.
009600*
009700 01  WS-WORK-FIELDS.
009800     05  WS-CT-IDX                 PIC S9(5)      COMP.
009900     05  WS-COMP-IDX               PIC S9(3)      COMP.
010000     05  WS-COMPONENTS-PTR         PIC S9(4)      COMP.
010100     05  WS-TAB-CHAR               PIC X(01)      VALUE X'09'.
010200*        NUMERIC-EDITED VIEW OF THE PRICE FIELD FOR REPORT LINES
010300     05  WS-PRICE-EDIT             PIC ---,---,--9.99.
010400*        NUMERIC-EDITED VIEW OF THE MILEAGE FIELD FOR REPORT LINES
010500     05  WS-MILEAGE-EDIT           PIC ZZZ,ZZ9.
010600*
010700*    RUNNING HIGH-WATER PRICE FOR THE WHOLE COLLECTION.
010800 01  WS-MAX-PRICE-AREA.
010900     05  WS-MAX-PRICE              PIC S9(7)V99   VALUE ZERO.
011000     05  WS-MAX-PRICE-ALPHA REDEFINES WS-MAX-PRICE
011100                                    PIC X(09).
011200     05  FILLER                    PIC X(01)      VALUE SPACE.
011300*
011400 01  WS-DETAIL-LINE.
011500     05  DL-MODEL-LIT              PIC X(07)  VALUE 'MODEL: '.
011600     05  DL-MODEL                  PIC X(30).
011700     05  DL-PRICE-LIT              PIC X(09)  VALUE ', PRICE: '.
011800     05  DL-PRICE                  PIC X(13).
011900     05  DL-COLOR-LIT              PIC X(09)  VALUE ', COLOR: '.
012000     05  DL-COLOR                  PIC X(10).
012100     05  DL-MILEAGE-LIT            PIC X(12)  VALUE ', MILEAGE: '.
012200     05  DL-MILEAGE                PIC X(08).
012300     05  DL-COMPONENTS-LIT         PIC X(15)  VALUE ', COMPONENTS: ['.
012400     05  DL-COMPONENTS             PIC X(419).
012500     05  DL-COMPONENTS-CLOSE       PIC X(01)  VALUE ']'.
012600     05  FILLER                    PIC X(07).
012700 01  WS-DETAIL-LINE-REDEF REDEFINES WS-DETAIL-LINE
012800                                    PIC X(540).
012900*
013000     COPY CARTBL.
013100*
013200 PROCEDURE DIVISION.
013300*
013400 000-MAINLINE SECTION.
013500*
013600     OPEN INPUT  CAR-MASTER-FILE
013700          OUTPUT MAXPRICE-FILE.
013800     MOVE ZERO TO CT-CAR-COUNT.
013900     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
014000     PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
014100        UNTIL EOF-MASTER.
014200     IF CT-CAR-COUNT = ZERO
014300        MOVE 'YES' TO WS-JOB-ABORT-SW
014400        DISPLAY '** CARMAXP ABORT ** COLLECTION IS EMPTY'
014500     ELSE
014600        PERFORM 200-FIND-MAX-PRICE THRU 200-FIND-MAX-PRICE-EXIT
014700           VARYING WS-CT-IDX FROM 1 BY 1
014800           UNTIL WS-CT-IDX > CT-CAR-COUNT
014900        PERFORM 400-WRITE-ONE-DETAIL THRU 400-WRITE-ONE-DETAIL-EXIT
015000           VARYING WS-CT-IDX FROM 1 BY 1
015100           UNTIL WS-CT-IDX > CT-CAR-COUNT
015200     END-IF.
015300     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
015400     CLOSE CAR-MASTER-FILE
015500           MAXPRICE-FILE.
015600     IF JOB-ABORTED
015700        MOVE 16 TO RETURN-CODE
015800     ELSE
015900        MOVE ZERO TO RETURN-CODE
016000     END-IF.
016100     GOBACK.
016200*
016300 100-LOAD-ONE-CAR.
016400*
016500     ADD 1 TO CT-CAR-COUNT.
016600     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
016700     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
016800     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
016900     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
017000     MOVE CM-CAR-MASTER-REC(57:2)
017100                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
017200     PERFORM 810-LOAD-ONE-COMPONENT THRU 810-LOAD-ONE-COMPONENT-EXIT
017300        VARYING WS-COMP-IDX FROM 1 BY 1
017400        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
017500     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
017600*
017700 100-LOAD-ONE-CAR-EXIT.
017800     EXIT.
017900*
018000 200-FIND-MAX-PRICE.
018100*
018200     SET CT-IDX TO WS-CT-IDX.
018300     IF CT-CAR-PRICE(CT-IDX) > WS-MAX-PRICE
018400        MOVE CT-CAR-PRICE(CT-IDX) TO WS-MAX-PRICE
018500     END-IF.
018600*
018700 200-FIND-MAX-PRICE-EXIT.
018800     EXIT.
018900*
019000 400-WRITE-ONE-DETAIL.
019100*
019200     SET CT-IDX TO WS-CT-IDX.
019300     IF CT-CAR-PRICE(CT-IDX) = WS-MAX-PRICE
019400        MOVE CT-CAR-MODEL(CT-IDX)      TO DL-MODEL
019500        MOVE CT-CAR-PRICE(CT-IDX)      TO WS-PRICE-EDIT
019600        MOVE WS-PRICE-EDIT             TO DL-PRICE
019700        MOVE CT-CAR-COLOR(CT-IDX)      TO DL-COLOR
019800        MOVE CT-CAR-MILEAGE(CT-IDX)    TO WS-MILEAGE-EDIT
019900        MOVE WS-MILEAGE-EDIT           TO DL-MILEAGE
020000        PERFORM 420-BUILD-COMPONENTS-TEXT THRU
020100           420-BUILD-COMPONENTS-TEXT-EXIT
020200        MOVE WS-DETAIL-LINE-REDEF      TO MP-REPORT-LINE
020300        WRITE MP-REPORT-LINE
020400        ADD 1 TO WS-WRITE-CTR
020500     END-IF.
020600*
020700 400-WRITE-ONE-DETAIL-EXIT.
020800     EXIT.
020900*
021000 800-READ-MASTER-FILE.
021100*
021200     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
021300         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
021400                GO TO 800-READ-MASTER-FILE-EXIT
021500     END-READ.
021600     ADD 1 TO WS-READ-CTR.
021700*
021800 800-READ-MASTER-FILE-EXIT.
021900     EXIT.
022000*
022100 810-LOAD-ONE-COMPONENT.
022200*
022300     MOVE CM-CAR-MASTER-REC(39 + (WS-COMP-IDX * 20):20)
022400                     TO CT-CAR-COMPONENT(CT-CAR-COUNT, WS-COMP-IDX).
022500*
022600 810-LOAD-ONE-COMPONENT-EXIT.
022700     EXIT.
022800*
022900*    BUILDS THE "COMPONENTS: [...]" PORTION OF THE DETAIL LINE --
023000*    ONE STRING PER COMPONENT, TAB-SEPARATED, DELIMITED BY THE
023100*    FIRST TRAILING SPACE IN EACH 20-BYTE COMPONENT SLOT SO PADDING
023200*    NEVER LEAKS INTO THE DISPLAY TEXT.
023300 420-BUILD-COMPONENTS-TEXT.
023400*
023500     MOVE SPACES         TO DL-COMPONENTS.
023600     MOVE 1               TO WS-COMPONENTS-PTR.
023700     PERFORM 421-STRING-ONE-COMPONENT THRU 421-STRING-ONE-COMPONENT-EXIT
023800        VARYING WS-COMP-IDX FROM 1 BY 1
023900        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX).
024000*
024100 420-BUILD-COMPONENTS-TEXT-EXIT.
024200     EXIT.
024300*
024400 421-STRING-ONE-COMPONENT.
024500*
024600     IF WS-COMP-IDX > 1
024700        STRING WS-TAB-CHAR DELIMITED BY SIZE
024800           INTO DL-COMPONENTS
024900           WITH POINTER WS-COMPONENTS-PTR
025000        END-STRING
025100     END-IF.
025200     STRING CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX) DELIMITED BY SPACE
025300        INTO DL-COMPONENTS
025400        WITH POINTER WS-COMPONENTS-PTR
025500     END-STRING.
025600*
025700 421-STRING-ONE-COMPONENT-EXIT.
025800     EXIT.
025900*
026000 900-DISPLAY-PROG-DIAG.
026100*
026200     DISPLAY '****     CARMAXP RUNNING     ****'.
026300     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
026400     DISPLAY 'DETAIL LINES WRITTEN............. ' WS-WRITE-CTR.
026500     IF JOB-ABORTED
026600        DISPLAY '****     CARMAXP ABENDED     ****'
026700     ELSE
026800        DISPLAY '****     CARMAXP EOJ         ****'
026900     END-IF.
027000*
027100 900-DISPLAY-PROG-DIAG-EXIT.
027200     EXIT.
