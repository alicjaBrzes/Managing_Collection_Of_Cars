000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARMMOD.
000300 AUTHOR.        R W KILBRIDE.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  05/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARMMOD LOADS THE VALIDATED CAR-MASTER-FILE INTO WORKING
001300*    STORAGE AND, FOR EACH DISTINCT CAR-MODEL (GROUPED IN ORDER
001400*    OF FIRST APPEARANCE), FINDS THE HIGHEST CAR-PRICE REACHED BY
001500*    ANY CAR OF THAT MODEL AND LISTS EVERY CAR OF THAT MODEL TIED
001600*    AT THE TOP PRICE.  A MODEL WITH TWO CARS AT THE SAME TOP
001700*    PRICE PRODUCES TWO DETAIL LINES UNDER ONE GROUP HEADER.
001800*
001900*    THE WORKING TABLE OF DISTINCT MODELS AND THEIR RUNNING MAX
002000*    PRICE IS BUILT IN ONE PASS OVER THE MASTER TABLE, THEN A
002100*    SECOND PASS RE-SCANS THE MASTER TABLE ONCE PER DISTINCT MODEL
002200*    TO EMIT THE MATCHING CARS -- THIS AVOIDS A SORT OF THE MASTER
002300*    TABLE, WHICH WOULD DESTROY THE FIRST-APPEARANCE GROUP ORDER
002400*    THE REPORT FORMAT REQUIRES.
002500*
002600*    INPUT MASTER FILE     - CAR-MASTER-FILE      (UT-S-CARMSTR)
002700*    OUTPUT REPORT FILE    - MODEL-MAXPRICE-FILE  (UT-S-MODMAXP)
002800*****************************************************************
002900*
003000*    CHANGE LOG
003100*    ----------
003200*    88-44  1994-05-02  RWK  ORIGINAL PROGRAM FOR THE MOST-
003300*                            EXPENSIVE-PER-MODEL REPORT.
003400*    95-233 1996-06-14  LMH  RAISED MAX TABLE SIZE TO MATCH
003500*                            CARTBL.CPY CHANGE (TKT#1996-0614).
003600*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003700*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
003800*    01-106 2001-06-18  DPS  WIRED UP THE COMPONENT LIST THAT WAS
003900*                            ALWAYS LOADED INTO CT-CAR-ENTRY BUT NEVER
004000*                            PRINTED -- DETAIL LINE NOW CARRIES A
004100*                            COMPONENTS: [...] SEGMENT, TAB-JOINED,
004200*                            PER THE AUDIT FINDING.  REPORT LINE
004300*                            WIDENED 132 TO 540 (TKT#2001-0618).
004400*****************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-390.
004900 OBJECT-COMPUTER.  IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CAR-MASTER-FILE      ASSIGN TO UT-S-CARMSTR
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS WS-CARMSTR-STATUS.
005800     SELECT MODEL-MAXPRICE-FILE  ASSIGN TO UT-S-MODMAXP
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-MODMAXP-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  CAR-MASTER-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 460 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS CM-CAR-MASTER-REC.
007100 01  CM-CAR-MASTER-REC             PIC X(460).
007200*
007300 FD  MODEL-MAXPRICE-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 540 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS MR-REPORT-LINE.
007900 01  MR-REPORT-LINE                PIC X(540).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01  WS-FILE-STATUSES.
008400     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
008500     05  WS-MODMAXP-STATUS         PIC X(02)      VALUE SPACES.
008600     05  FILLER                    PIC X(01)      VALUE SPACE.
008700*
008800 01  PROGRAM-INDICATOR-SWITCHES.
008900     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
009000         88  EOF-MASTER                           VALUE 'YES'.
009100     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
009200         88  JOB-ABORTED                          VALUE 'YES'.
009300     05  WS-MODEL-FOUND-SW         PIC X(3)       VALUE 'NO '.
009400         88  MODEL-ALREADY-IN-TABLE               VALUE 'YES'.
009500*
009600 01  WS-ACCUMULATORS.
009700     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
009800     05  WS-WRITE-CTR              PIC S9(5)      COMP  VALUE ZERO.
009900     05  WS-MODEL-CTR              PIC S9(5)      COMP  VALUE ZERO.
010000*
010100 01  WS-WORK-FIELDS.
010200     05  WS-CT-IDX                 PIC S9(5)      COMP.
010300     05  WS-MDL-IDX                PIC S9(5)      COMP.
010400     05  WS-COMP-IDX               PIC S9(3)      COMP.
010500     05  WS-COMPONENTS-PTR         PIC S9(4)      COMP.
010600     05  WS-TAB-CHAR               PIC X(01)      VALUE X'09'.
010700*        NUMERIC-EDITED VIEW OF THE PRICE FIELD FOR REPORT LINES
010800     05  WS-PRICE-EDIT             PIC ---,---,--9.99.
010900*        NUMERIC-EDITED VIEW OF THE MILEAGE FIELD FOR REPORT LINES
011000     05  WS-MILEAGE-EDIT           PIC ZZZ,ZZ9.
011100     05  FILLER                    PIC X(01)      VALUE SPACE.
011200*
011300*    GROUP-HEADER LINE, ONE PER DISTINCT MODEL, ISSUED AHEAD OF
011400*    THAT MODEL'S TOP-PRICE CAR(S).
011500 01  WS-HEADER-LINE.
011600     05  GH-MODEL-LIT              PIC X(14)  VALUE 'MODEL GROUP: '.
011700     05  GH-MODEL                  PIC X(30).
011800     05  GH-MAXP-LIT               PIC X(12)  VALUE ', MAX PRICE:'.
011900     05  GH-MAXP                   PIC X(13).
012000     05  FILLER                    PIC X(63).
012100 01  WS-HEADER-LINE-REDEF REDEFINES WS-HEADER-LINE
012200                                    PIC X(132).
012300*
012400 01  WS-DETAIL-LINE.
012500     05  DL-MODEL-LIT              PIC X(09)  VALUE '  MODEL: '.
012600     05  DL-MODEL                  PIC X(30).
012700     05  DL-PRICE-LIT              PIC X(09)  VALUE ', PRICE: '.
012800     05  DL-PRICE                  PIC X(13).
012900     05  DL-COLOR-LIT              PIC X(09)  VALUE ', COLOR: '.
013000     05  DL-COLOR                  PIC X(10).
013100     05  DL-MILEAGE-LIT            PIC X(12)  VALUE ', MILEAGE: '.
013200     05  DL-MILEAGE                PIC X(08).
013300     05  DL-COMPONENTS-LIT         PIC X(15)  VALUE ', COMPONENTS: ['.
013400     05  DL-COMPONENTS             PIC X(419).
013500     05  DL-COMPONENTS-CLOSE       PIC X(01)  VALUE ']'.
013600     05  FILLER                    PIC X(05).
013700 01  WS-DETAIL-LINE-REDEF REDEFINES WS-DETAIL-LINE
013800                                    PIC X(540).
013900*
014000*    WORKING TABLE OF DISTINCT MODELS AND EACH MODEL'S RUNNING
014100*    HIGH-WATER PRICE, BUILT IN FIRST-APPEARANCE ORDER.
014200 01  WS-MODEL-TABLE.
014300     05  WS-MDL-ENTRY OCCURS 500 TIMES INDEXED BY WS-MDL-TIDX.
014400         10  WS-MDL-NAME           PIC X(30).
014500         10  WS-MDL-MAXPRICE       PIC S9(7)V99.
014600*        FLAT-BYTE VIEW OF THE MAX-PRICE FIELD, PARALLELS THE ALPHA
014700*        REDEFINES CARRIED ON CARTBL'S CT-CAR-PRICE-ALPHA.
014800         10  WS-MDL-MAXPRICE-ALPHA REDEFINES WS-MDL-MAXPRICE
014900                                    PIC X(09).
015000*
015100     COPY CARTBL.
015200*
015300 PROCEDURE DIVISION.
015400*
015500 000-MAINLINE SECTION.
015600*
015700     OPEN INPUT  CAR-MASTER-FILE
015800          OUTPUT MODEL-MAXPRICE-FILE.
015900     MOVE ZERO TO CT-CAR-COUNT.
016000     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
016100     PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
016200        UNTIL EOF-MASTER.
016300     IF CT-CAR-COUNT = ZERO
016400        MOVE 'YES' TO WS-JOB-ABORT-SW
016500        DISPLAY '** CARMMOD ABORT ** COLLECTION IS EMPTY'
016600     ELSE
016700        PERFORM 200-BUILD-MODEL-GROUP THRU 200-BUILD-MODEL-GROUP-EXIT
016800           VARYING WS-CT-IDX FROM 1 BY 1
016900           UNTIL WS-CT-IDX > CT-CAR-COUNT
017000        PERFORM 400-WRITE-ONE-MODEL-GROUP
017100           THRU 400-WRITE-ONE-MODEL-GROUP-EXIT
017200           VARYING WS-MDL-IDX FROM 1 BY 1
017300           UNTIL WS-MDL-IDX > WS-MODEL-CTR
017400     END-IF.
017500     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
017600     CLOSE CAR-MASTER-FILE
017700           MODEL-MAXPRICE-FILE.
017800     IF JOB-ABORTED
017900        MOVE 16 TO RETURN-CODE
018000     ELSE
018100        MOVE ZERO TO RETURN-CODE
018200     END-IF.
018300     GOBACK.
018400*
018500 100-LOAD-ONE-CAR.
018600*
018700     ADD 1 TO CT-CAR-COUNT.
018800     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
018900     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
019000     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
019100     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
019200     MOVE CM-CAR-MASTER-REC(57:2)
019300                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
019400     PERFORM 810-LOAD-ONE-COMPONENT THRU 810-LOAD-ONE-COMPONENT-EXIT
019500        VARYING WS-COMP-IDX FROM 1 BY 1
019600        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
019700     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
019800*
019900 100-LOAD-ONE-CAR-EXIT.
020000     EXIT.
020100*
020200*    FOR ONE CAR, EITHER RAISE ITS MODEL'S RUNNING MAX PRICE OR
020300*    ADD THE MODEL TO THE TABLE AS A NEW FIRST-APPEARANCE ENTRY.
020400 200-BUILD-MODEL-GROUP.
020500*
020600     SET CT-IDX TO WS-CT-IDX.
020700     MOVE 'NO ' TO WS-MODEL-FOUND-SW.
020800     SET WS-MDL-TIDX TO 1.
020900     SEARCH WS-MDL-ENTRY VARYING WS-MDL-TIDX
021000         AT END
021100            CONTINUE
021200         WHEN WS-MDL-TIDX > WS-MODEL-CTR
021300            CONTINUE
021400         WHEN WS-MDL-NAME(WS-MDL-TIDX) = CT-CAR-MODEL(CT-IDX)
021500            MOVE 'YES' TO WS-MODEL-FOUND-SW
021600     END-SEARCH.
021700     IF MODEL-ALREADY-IN-TABLE
021800        IF CT-CAR-PRICE(CT-IDX) > WS-MDL-MAXPRICE(WS-MDL-TIDX)
021900           MOVE CT-CAR-PRICE(CT-IDX) TO WS-MDL-MAXPRICE(WS-MDL-TIDX)
022000        END-IF
022100     ELSE
022200        ADD 1 TO WS-MODEL-CTR
022300        MOVE CT-CAR-MODEL(CT-IDX)  TO WS-MDL-NAME(WS-MODEL-CTR)
022400        MOVE CT-CAR-PRICE(CT-IDX)  TO WS-MDL-MAXPRICE(WS-MODEL-CTR)
022500     END-IF.
022600*
022700 200-BUILD-MODEL-GROUP-EXIT.
022800     EXIT.
022900*
023000*    WRITE ONE GROUP HEADER FOR THE MODEL AT WS-MDL-IDX, THEN
023100*    RE-SCAN THE MASTER TABLE FOR EVERY CAR OF THAT MODEL TIED AT
023200*    ITS MAX PRICE.
023300 400-WRITE-ONE-MODEL-GROUP.
023400*
023500     MOVE WS-MDL-NAME(WS-MDL-IDX)   TO GH-MODEL.
023600     MOVE WS-MDL-MAXPRICE(WS-MDL-IDX) TO WS-PRICE-EDIT.
023700     MOVE WS-PRICE-EDIT             TO GH-MAXP.
023800     MOVE WS-HEADER-LINE-REDEF      TO MR-REPORT-LINE.
023900     WRITE MR-REPORT-LINE.
024000     PERFORM 410-WRITE-CAR-IN-GROUP THRU 410-WRITE-CAR-IN-GROUP-EXIT
024100        VARYING WS-CT-IDX FROM 1 BY 1
024200        UNTIL WS-CT-IDX > CT-CAR-COUNT.
024300*
024400 400-WRITE-ONE-MODEL-GROUP-EXIT.
024500     EXIT.
024600*
024700 410-WRITE-CAR-IN-GROUP.
024800*
024900     SET CT-IDX TO WS-CT-IDX.
025000     IF CT-CAR-MODEL(CT-IDX) = WS-MDL-NAME(WS-MDL-IDX) AND
025100        CT-CAR-PRICE(CT-IDX) = WS-MDL-MAXPRICE(WS-MDL-IDX)
025200        MOVE CT-CAR-MODEL(CT-IDX)   TO DL-MODEL
025300        MOVE CT-CAR-PRICE(CT-IDX)   TO WS-PRICE-EDIT
025400        MOVE WS-PRICE-EDIT          TO DL-PRICE
025500        MOVE CT-CAR-COLOR(CT-IDX)   TO DL-COLOR
025600        MOVE CT-CAR-MILEAGE(CT-IDX) TO WS-MILEAGE-EDIT
025700        MOVE WS-MILEAGE-EDIT        TO DL-MILEAGE
025800        PERFORM 420-BUILD-COMPONENTS-TEXT THRU
025900           420-BUILD-COMPONENTS-TEXT-EXIT
026000        MOVE WS-DETAIL-LINE-REDEF   TO MR-REPORT-LINE
026100        WRITE MR-REPORT-LINE
026200        ADD 1 TO WS-WRITE-CTR
026300     END-IF.
026400*
026500 410-WRITE-CAR-IN-GROUP-EXIT.
026600     EXIT.
026700*
026800 800-READ-MASTER-FILE.
026900*
027000     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
027100         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
027200                GO TO 800-READ-MASTER-FILE-EXIT
027300     END-READ.
027400     ADD 1 TO WS-READ-CTR.
027500*
027600 800-READ-MASTER-FILE-EXIT.
027700     EXIT.
027800*
027900 810-LOAD-ONE-COMPONENT.
028000*
028100     MOVE CM-CAR-MASTER-REC(39 + (WS-COMP-IDX * 20):20)
028200                     TO CT-CAR-COMPONENT(CT-CAR-COUNT, WS-COMP-IDX).
028300*
028400 810-LOAD-ONE-COMPONENT-EXIT.
028500     EXIT.
028600*
028700*    BUILDS THE "COMPONENTS: [...]" PORTION OF THE DETAIL LINE --
028800*    ONE STRING PER COMPONENT, TAB-SEPARATED, DELIMITED BY THE
028900*    FIRST TRAILING SPACE IN EACH 20-BYTE COMPONENT SLOT SO PADDING
029000*    NEVER LEAKS INTO THE DISPLAY TEXT.
029100 420-BUILD-COMPONENTS-TEXT.
029200*
029300     MOVE SPACES         TO DL-COMPONENTS.
029400     MOVE 1               TO WS-COMPONENTS-PTR.
029500     PERFORM 421-STRING-ONE-COMPONENT THRU 421-STRING-ONE-COMPONENT-EXIT
029600        VARYING WS-COMP-IDX FROM 1 BY 1
029700        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX).
029800*
029900 420-BUILD-COMPONENTS-TEXT-EXIT.
030000     EXIT.
030100*
030200 421-STRING-ONE-COMPONENT.
030300*
030400     IF WS-COMP-IDX > 1
030500        STRING WS-TAB-CHAR DELIMITED BY SIZE
030600           INTO DL-COMPONENTS
030700           WITH POINTER WS-COMPONENTS-PTR
030800        END-STRING
030900     END-IF.
031000     STRING CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX) DELIMITED BY SPACE
031100        INTO DL-COMPONENTS
031200        WITH POINTER WS-COMPONENTS-PTR
031300     END-STRING.
031400*
031500 421-STRING-ONE-COMPONENT-EXIT.
031600     EXIT.
031700*
031800 900-DISPLAY-PROG-DIAG.
031900*
032000     DISPLAY '****     CARMMOD RUNNING     ****'.
032100     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
032200     DISPLAY 'DISTINCT MODEL GROUPS WRITTEN.... ' WS-MODEL-CTR.
032300     DISPLAY 'DETAIL LINES WRITTEN............. ' WS-WRITE-CTR.
032400     IF JOB-ABORTED
032500        DISPLAY '****     CARMMOD ABENDED     ****'
032600     ELSE
032700        DISPLAY '****     CARMMOD EOJ         ****'
032800     END-IF.
032900*
033000 900-DISPLAY-PROG-DIAG-EXIT.
033100     EXIT.
