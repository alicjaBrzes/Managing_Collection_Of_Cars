000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARRNGE.
000300 AUTHOR.        D P SANDERS.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  06/20/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARRNGE READS A ONE-CARD PRICE-RANGE CONTROL CARD FROM THE
001300*    CARRNGE-PARM FILE, VALIDATES IT, LOADS THE VALIDATED CAR-
001400*    MASTER-FILE INTO WORKING STORAGE, AND BUILDS A SUBSET OF EVERY
001500*    CAR WHOSE CT-CAR-PRICE FALLS WITHIN THE RANGE (BOTH ENDS
001600*    INCLUSIVE).  THE SUBSET -- NOT THE MASTER TABLE -- IS THEN
001700*    SORTED ASCENDING BY CAR-MODEL BEFORE IT IS WRITTEN OUT.
001800*
001900*    CONTROL-CARD EDITS RUN IN THIS ORDER, FIRST FAILURE ABENDS THE
002000*    STEP BEFORE THE MASTER FILE IS EVEN OPENED FOR THE SCAN:
002100*        1. MINIMUM PRICE MUST BE PRESENT ON THE CARD.
002200*        2. MAXIMUM PRICE MUST BE PRESENT ON THE CARD.
002300*        3. MAXIMUM PRICE MUST NOT BE LESS THAN THE MINIMUM.
002400*        4. MINIMUM PRICE MUST BE GREATER THAN ZERO.
002500*
002600*    INPUT MASTER FILE     - CAR-MASTER-FILE    (UT-S-CARMSTR)
002700*    INPUT CONTROL CARD    - CARRNGE-PARM       (UT-S-RNGPARM)
002800*    OUTPUT REPORT FILE    - PRICE-RANGE-FILE   (UT-S-PRICRNG)
002900*****************************************************************
003000*
003100*    CHANGE LOG
003200*    ----------
003300*    88-77  1994-06-20  DPS  ORIGINAL PROGRAM FOR THE PRICE-RANGE
003400*                            REPORT.
003500*    95-233 1996-06-14  LMH  RAISED MAX TABLE SIZE TO MATCH
003600*                            CARTBL.CPY CHANGE (TKT#1996-0614).
003700*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003800*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
003900*    01-108 2001-06-18  DPS  WIRED UP THE COMPONENT LIST THAT WAS
004000*                            ALWAYS LOADED INTO CT-CAR-ENTRY BUT NEVER
004100*                            CARRIED INTO THE RANGE SUBSET -- ADDED
004200*                            COMPONENT-COUNT/COMPONENT ARRAY TO
004300*                            WS-RNG-ENTRY SO THE DETAIL LINE CAN
004400*                            CARRY A COMPONENTS: [...] SEGMENT,
004500*                            TAB-JOINED, PER THE AUDIT FINDING.
004600*                            REPORT LINE WIDENED 132 TO 540
004700*                            (TKT#2001-0618).
004800*****************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CAR-MASTER-FILE    ASSIGN TO UT-S-CARMSTR
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-CARMSTR-STATUS.
006200     SELECT CARRNGE-PARM       ASSIGN TO UT-S-RNGPARM
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-RNGPARM-STATUS.
006500     SELECT PRICE-RANGE-FILE   ASSIGN TO UT-S-PRICRNG
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS WS-PRICRNG-STATUS.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  CAR-MASTER-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 460 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS CM-CAR-MASTER-REC.
007800 01  CM-CAR-MASTER-REC             PIC X(460).
007900*
008000 FD  CARRNGE-PARM
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 20 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS CR-PARM-REC.
008600 01  CR-PARM-REC.
008700     05  CR-FROM-ALPHA             PIC X(09).
008800     05  CR-FROM-NUM REDEFINES CR-FROM-ALPHA
008900                                    PIC S9(7)V99.
009000     05  CR-TO-ALPHA               PIC X(09).
009100     05  CR-TO-NUM REDEFINES CR-TO-ALPHA
009200                                    PIC S9(7)V99.
009300     05  FILLER                    PIC X(02).
009400*
009500 FD  PRICE-RANGE-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 540 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS PR-REPORT-LINE.
010100 01  PR-REPORT-LINE                PIC X(540).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500 01  WS-FILE-STATUSES.
010600     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
010700     05  WS-RNGPARM-STATUS         PIC X(02)      VALUE SPACES.
010800     05  WS-PRICRNG-STATUS         PIC X(02)      VALUE SPACES.
010900     05  FILLER                    PIC X(01)      VALUE SPACE.
011000*
011100 01  PROGRAM-INDICATOR-SWITCHES.
011200     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
011300         88  EOF-MASTER                           VALUE 'YES'.
011400     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
011500         88  JOB-ABORTED                          VALUE 'YES'.
011600*
011700 01  WS-ACCUMULATORS.
011800     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
011900     05  WS-WRITE-CTR              PIC S9(5)      COMP  VALUE ZERO.
012000     05  WS-RANGE-CTR              PIC S9(5)      COMP  VALUE ZERO.
012100*
012200 01  WS-WORK-FIELDS.
012300     05  WS-CT-IDX                 PIC S9(5)      COMP.
012400     05  WS-RNG-IDX                PIC S9(5)      COMP.
012500     05  WS-PASS-IDX               PIC S9(5)      COMP.
012600     05  WS-COMP-IDX               PIC S9(3)      COMP.
012700     05  WS-COMPONENTS-PTR         PIC S9(4)      COMP.
012800     05  WS-TAB-CHAR               PIC X(01)      VALUE X'09'.
012900*        RANGE BOUNDS COPIED IN FROM THE CONTROL CARD ONCE VALIDATED
013000     05  WS-PRICE-FROM             PIC S9(7)V99   VALUE ZERO.
013100     05  WS-PRICE-TO               PIC S9(7)V99   VALUE ZERO.
013200     05  WS-PRICE-EDIT             PIC ---,---,--9.99.
013300     05  WS-MILEAGE-EDIT           PIC ZZZ,ZZ9.
013400     05  FILLER                    PIC X(01)      VALUE SPACE.
013500*
013600 01  WS-DETAIL-LINE.
013700     05  DL-MODEL-LIT              PIC X(07)  VALUE 'MODEL: '.
013800     05  DL-MODEL                  PIC X(30).
013900     05  DL-PRICE-LIT              PIC X(09)  VALUE ', PRICE: '.
014000     05  DL-PRICE                  PIC X(13).
014100     05  DL-COLOR-LIT              PIC X(09)  VALUE ', COLOR: '.
014200     05  DL-COLOR                  PIC X(10).
014300     05  DL-MILEAGE-LIT            PIC X(12)  VALUE ', MILEAGE: '.
014400     05  DL-MILEAGE                PIC X(08).
014500     05  DL-COMPONENTS-LIT         PIC X(15)  VALUE ', COMPONENTS: ['.
014600     05  DL-COMPONENTS             PIC X(419).
014700     05  DL-COMPONENTS-CLOSE       PIC X(01)  VALUE ']'.
014800     05  FILLER                    PIC X(07).
014900 01  WS-DETAIL-LINE-REDEF REDEFINES WS-DETAIL-LINE
015000                                    PIC X(540).
015100*
015200*    SUBSET OF CARS FALLING WITHIN THE VALIDATED PRICE RANGE, BUILT
015300*    IN MASTER-TABLE ORDER AND THEN RESEQUENCED ASCENDING BY MODEL.
015400*    THE MASTER TABLE ITSELF IS NEVER TOUCHED BY THE SORT.
015500 01  WS-RANGE-TABLE.
015600     05  WS-RNG-ENTRY OCCURS 500 TIMES INDEXED BY WS-RNG-TIDX.
015700         10  WS-RNG-MODEL          PIC X(30).
015800         10  WS-RNG-PRICE          PIC S9(7)V99.
015900         10  WS-RNG-PRICE-ALPHA REDEFINES WS-RNG-PRICE
016000                                    PIC X(09).
016100         10  WS-RNG-COLOR          PIC X(10).
016200         10  WS-RNG-MILEAGE        PIC 9(7).
016300         10  WS-RNG-COMPONENT-COUNT PIC 9(02).
016400         10  WS-RNG-COMPONENT     PIC X(20) OCCURS 20 TIMES
016500                                    INDEXED BY WS-RNG-COMP-IDX.
016600         10  FILLER                PIC X(01)      VALUE SPACE.
016700*
016800*    SWAP-HOLD AREA FOR THE ASCENDING-BY-MODEL BUBBLE SORT.  SIZED
016900*    TO CARRY THE FULL WS-RNG-ENTRY, COMPONENT ARRAY INCLUDED, SO A
017000*    SWAP NEVER SEPARATES A CAR FROM ITS COMPONENT LIST.
017100 01  WS-SWAP-HOLD-AREA             PIC X(459).
017200*
017300     COPY CARTBL.
017400*
017500 PROCEDURE DIVISION.
017600*
017700 000-MAINLINE SECTION.
017800*
017900     OPEN INPUT  CAR-MASTER-FILE
018000          INPUT  CARRNGE-PARM
018100          OUTPUT PRICE-RANGE-FILE.
018200     PERFORM 700-READ-PARM-CARD THRU 700-READ-PARM-CARD-EXIT.
018300     IF NOT JOB-ABORTED
018400        MOVE ZERO TO CT-CAR-COUNT
018500        PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT
018600        PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
018700           UNTIL EOF-MASTER
018800        IF CT-CAR-COUNT = ZERO
018900           MOVE 'YES' TO WS-JOB-ABORT-SW
019000           DISPLAY '** CARRNGE ABORT ** COLLECTION IS EMPTY'
019100        END-IF
019200     END-IF.
019300     IF NOT JOB-ABORTED
019400        PERFORM 200-FILTER-ONE-CAR THRU 200-FILTER-ONE-CAR-EXIT
019500           VARYING WS-CT-IDX FROM 1 BY 1
019600           UNTIL WS-CT-IDX > CT-CAR-COUNT
019700        IF WS-RANGE-CTR > 1
019800           PERFORM 500-BUBBLE-ONE-PASS THRU 500-BUBBLE-ONE-PASS-EXIT
019900              VARYING WS-PASS-IDX FROM 1 BY 1
020000              UNTIL WS-PASS-IDX > WS-RANGE-CTR - 1
020100        END-IF
020200        PERFORM 600-WRITE-ONE-DETAIL THRU 600-WRITE-ONE-DETAIL-EXIT
020300           VARYING WS-RNG-IDX FROM 1 BY 1
020400           UNTIL WS-RNG-IDX > WS-RANGE-CTR
020500     END-IF.
020600     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
020700     CLOSE CAR-MASTER-FILE
020800           CARRNGE-PARM
020900           PRICE-RANGE-FILE.
021000     IF JOB-ABORTED
021100        MOVE 16 TO RETURN-CODE
021200     ELSE
021300        MOVE ZERO TO RETURN-CODE
021400     END-IF.
021500     GOBACK.
021600*
021700 100-LOAD-ONE-CAR.
021800*
021900     ADD 1 TO CT-CAR-COUNT.
022000     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
022100     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
022200     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
022300     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
022400     MOVE CM-CAR-MASTER-REC(57:2)
022500                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
022600     PERFORM 810-LOAD-ONE-COMPONENT THRU 810-LOAD-ONE-COMPONENT-EXIT
022700        VARYING WS-COMP-IDX FROM 1 BY 1
022800        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
022900     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
023000*
023100 100-LOAD-ONE-CAR-EXIT.
023200     EXIT.
023300*
023400*    ADD ONE CAR TO THE RANGE SUBSET IF ITS PRICE FALLS WITHIN THE
023500*    VALIDATED RANGE, BOTH ENDS INCLUSIVE.
023600 200-FILTER-ONE-CAR.
023700*
023800     SET CT-IDX TO WS-CT-IDX.
023900     IF CT-CAR-PRICE(CT-IDX) >= WS-PRICE-FROM AND
024000        CT-CAR-PRICE(CT-IDX) <= WS-PRICE-TO
024100        ADD 1 TO WS-RANGE-CTR
024200        MOVE CT-CAR-MODEL(CT-IDX)   TO WS-RNG-MODEL(WS-RANGE-CTR)
024300        MOVE CT-CAR-PRICE(CT-IDX)   TO WS-RNG-PRICE(WS-RANGE-CTR)
024400        MOVE CT-CAR-COLOR(CT-IDX)   TO WS-RNG-COLOR(WS-RANGE-CTR)
024500        MOVE CT-CAR-MILEAGE(CT-IDX) TO WS-RNG-MILEAGE(WS-RANGE-CTR)
024600        MOVE CT-CAR-COMPONENT-COUNT(CT-IDX)
024700                       TO WS-RNG-COMPONENT-COUNT(WS-RANGE-CTR)
024800        PERFORM 210-COPY-ONE-COMPONENT THRU 210-COPY-ONE-COMPONENT-EXIT
024900           VARYING WS-COMP-IDX FROM 1 BY 1
025000           UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX)
025100     END-IF.
025200*
025300 200-FILTER-ONE-CAR-EXIT.
025400     EXIT.
025500*
025600*    COPIES ONE COMPONENT SLOT FROM THE MASTER-TABLE CAR ENTRY INTO
025700*    THE RANGE SUBSET ENTRY BEING BUILT.
025800 210-COPY-ONE-COMPONENT.
025900*
026000     MOVE CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX)
026100                     TO WS-RNG-COMPONENT(WS-RANGE-CTR, WS-COMP-IDX).
026200*
026300 210-COPY-ONE-COMPONENT-EXIT.
026400     EXIT.
026500*
026600*    ONE FULL PASS OF THE ASCENDING BUBBLE SORT ON WS-RNG-MODEL.
026700 500-BUBBLE-ONE-PASS.
026800*
026900     PERFORM 510-COMPARE-ADJACENT THRU 510-COMPARE-ADJACENT-EXIT
027000        VARYING WS-RNG-IDX FROM 1 BY 1
027100        UNTIL WS-RNG-IDX > WS-RANGE-CTR - 1.
027200*
027300 500-BUBBLE-ONE-PASS-EXIT.
027400     EXIT.
027500*
027600 510-COMPARE-ADJACENT.
027700*
027800     IF WS-RNG-MODEL(WS-RNG-IDX) > WS-RNG-MODEL(WS-RNG-IDX + 1)
027900        MOVE WS-RNG-ENTRY(WS-RNG-IDX)     TO WS-SWAP-HOLD-AREA
028000        MOVE WS-RNG-ENTRY(WS-RNG-IDX + 1) TO WS-RNG-ENTRY(WS-RNG-IDX)
028100        MOVE WS-SWAP-HOLD-AREA TO WS-RNG-ENTRY(WS-RNG-IDX + 1)
028200     END-IF.
028300*
028400 510-COMPARE-ADJACENT-EXIT.
028500     EXIT.
028600*
028700 600-WRITE-ONE-DETAIL.
028800*
028900     MOVE WS-RNG-MODEL(WS-RNG-IDX)     TO DL-MODEL.
029000     MOVE WS-RNG-PRICE(WS-RNG-IDX)     TO WS-PRICE-EDIT.
029100     MOVE WS-PRICE-EDIT                TO DL-PRICE.
029200     MOVE WS-RNG-COLOR(WS-RNG-IDX)     TO DL-COLOR.
029300     MOVE WS-RNG-MILEAGE(WS-RNG-IDX)   TO WS-MILEAGE-EDIT.
029400     MOVE WS-MILEAGE-EDIT              TO DL-MILEAGE.
029500     PERFORM 420-BUILD-COMPONENTS-TEXT THRU
029600        420-BUILD-COMPONENTS-TEXT-EXIT.
029700     MOVE WS-DETAIL-LINE-REDEF         TO PR-REPORT-LINE.
029800     WRITE PR-REPORT-LINE.
029900     ADD 1 TO WS-WRITE-CTR.
030000*
030100 600-WRITE-ONE-DETAIL-EXIT.
030200     EXIT.
030300*
030400*    BUILDS THE "COMPONENTS: [...]" PORTION OF THE DETAIL LINE --
030500*    ONE STRING PER COMPONENT, TAB-SEPARATED, DELIMITED BY THE
030600*    FIRST TRAILING SPACE IN EACH 20-BYTE COMPONENT SLOT SO PADDING
030700*    NEVER LEAKS INTO THE DISPLAY TEXT.  DRAWS FROM THE RANGE
030800*    SUBSET ENTRY, NOT THE MASTER TABLE, SINCE THE BUBBLE SORT HAS
030900*    ALREADY REORDERED THE SUBSET BY THE TIME THIS RUNS.
031000 420-BUILD-COMPONENTS-TEXT.
031100*
031200     MOVE SPACES         TO DL-COMPONENTS.
031300     MOVE 1               TO WS-COMPONENTS-PTR.
031400     PERFORM 421-STRING-ONE-COMPONENT THRU 421-STRING-ONE-COMPONENT-EXIT
031500        VARYING WS-COMP-IDX FROM 1 BY 1
031600        UNTIL WS-COMP-IDX > WS-RNG-COMPONENT-COUNT(WS-RNG-IDX).
031700*
031800 420-BUILD-COMPONENTS-TEXT-EXIT.
031900     EXIT.
032000*
032100 421-STRING-ONE-COMPONENT.
032200*
032300     IF WS-COMP-IDX > 1
032400        STRING WS-TAB-CHAR DELIMITED BY SIZE
032500           INTO DL-COMPONENTS
032600           WITH POINTER WS-COMPONENTS-PTR
032700        END-STRING
032800     END-IF.
032900     STRING WS-RNG-COMPONENT(WS-RNG-IDX, WS-COMP-IDX)
033000        DELIMITED BY SPACE
033100        INTO DL-COMPONENTS
033200        WITH POINTER WS-COMPONENTS-PTR
033300     END-STRING.
033400*
033500 421-STRING-ONE-COMPONENT-EXIT.
033600     EXIT.
033700*
033800*    VALIDATES THE PRICE-RANGE CONTROL CARD IN THE EXACT ORDER THIS
033900*    PROGRAM REQUIRES -- MIN PRESENT, MAX PRESENT, MAX NOT LESS THAN
034000*    MIN, MIN GREATER THAN ZERO.  FIRST FAILURE STOPS THE CHECK.
034100 700-READ-PARM-CARD.
034200*
034300     READ CARRNGE-PARM INTO CR-PARM-REC
034400         AT END
034500            MOVE 'YES' TO WS-JOB-ABORT-SW
034600            DISPLAY '** CARRNGE ABORT ** MISSING CONTROL CARD'
034700            GO TO 700-READ-PARM-CARD-EXIT
034800     END-READ.
034900     IF CR-FROM-ALPHA = SPACES
035000        MOVE 'YES' TO WS-JOB-ABORT-SW
035100        DISPLAY '** CARRNGE ABORT ** MIN PRICE IS NULL'
035200        GO TO 700-READ-PARM-CARD-EXIT
035300     END-IF.
035400     IF CR-TO-ALPHA = SPACES
035500        MOVE 'YES' TO WS-JOB-ABORT-SW
035600        DISPLAY '** CARRNGE ABORT ** MAX PRICE IS NULL'
035700        GO TO 700-READ-PARM-CARD-EXIT
035800     END-IF.
035900     MOVE CR-FROM-NUM TO WS-PRICE-FROM.
036000     MOVE CR-TO-NUM   TO WS-PRICE-TO.
036100     IF WS-PRICE-TO < WS-PRICE-FROM
036200        MOVE 'YES' TO WS-JOB-ABORT-SW
036300        DISPLAY '** CARRNGE ABORT ** PRICE RANGE IS NOT CORRECT'
036400        GO TO 700-READ-PARM-CARD-EXIT
036500     END-IF.
036600     IF WS-PRICE-FROM NOT > ZERO
036700        MOVE 'YES' TO WS-JOB-ABORT-SW
036800        DISPLAY '** CARRNGE ABORT ** PRICE RANGE MUST CONTAIN '
036900                'ONLY POSITIVE VALUES'
037000     END-IF.
037100*
037200 700-READ-PARM-CARD-EXIT.
037300     EXIT.
037400*
037500 800-READ-MASTER-FILE.
037600*
037700     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
037800         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
037900                GO TO 800-READ-MASTER-FILE-EXIT
038000     END-READ.
038100     ADD 1 TO WS-READ-CTR.
038200*
038300 800-READ-MASTER-FILE-EXIT.
038400     EXIT.
038500*
038600 810-LOAD-ONE-COMPONENT.
038700*
038800     MOVE CM-CAR-MASTER-REC(39 + (WS-COMP-IDX * 20):20)
038900                     TO CT-CAR-COMPONENT(CT-CAR-COUNT, WS-COMP-IDX).
039000*
039100 810-LOAD-ONE-COMPONENT-EXIT.
039200     EXIT.
039300*
039400 900-DISPLAY-PROG-DIAG.
039500*
039600     DISPLAY '****     CARRNGE RUNNING     ****'.
039700     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
039800     DISPLAY 'CARS WITHIN PRICE RANGE.......... ' WS-RANGE-CTR.
039900     DISPLAY 'DETAIL LINES WRITTEN............. ' WS-WRITE-CTR.
040000     IF JOB-ABORTED
040100        DISPLAY '****     CARRNGE ABENDED     ****'
040200     ELSE
040300        DISPLAY '****     CARRNGE EOJ         ****'
040400     END-IF.
040500*
040600 900-DISPLAY-PROG-DIAG-EXIT.
040700     EXIT.
