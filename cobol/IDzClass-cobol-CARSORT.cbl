000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARSORT.
000300 AUTHOR.        R W KILBRIDE.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/22/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARSORT LOADS THE VALIDATED CAR-MASTER-FILE INTO WORKING
001300*    STORAGE, SORTS IT ON ONE OF FOUR KEYS PER THE CARSORT-PARM
001400*    CONTROL CARD (MODEL/COLOR/PRICE/MILEAGE, ASCENDING OR
001500*    DESCENDING), AND WRITES THE FULL SORTED TABLE TO
001600*    SORT-REPORT-FILE, ONE CAR-RECORD DISPLAY LINE PER ENTRY.
001700*    NO CONTROL BREAKS, NO TOTALS.
001800*
001900*    NOTE WELL -- THE MILEAGE SORT KEY IS CARRIED OVER FROM
002000*    CARSORT'S OWN COMPARATOR LOGIC AS ORIGINALLY WRITTEN:
002100*    IT KEYS ON CT-CAR-MODEL, NOT CT-CAR-MILEAGE.  THIS HAS BEEN
002200*    CONFIRMED AS OBSERVED PRODUCTION BEHAVIOR BY THE PARTS
002300*    CATALOG TEAM AND IS NOT TO BE "CORRECTED" WITHOUT A CHANGE
002400*    REQUEST -- REPORTS DOWNSTREAM DEPEND ON IT.
002500*
002600*    INPUT MASTER FILE     - CAR-MASTER-FILE  (UT-S-CARMSTR)
002700*    INPUT CONTROL CARD    - CARSORT-PARM     (UT-S-SRTPARM)
002800*    OUTPUT REPORT FILE    - SORT-REPORT-FILE (UT-S-SORTRPT)
002900*****************************************************************
003000*
003100*    CHANGE LOG
003200*    ----------
003300*    88-14  1994-03-22  RWK  ORIGINAL PROGRAM FOR THE 4-KEY SORT
003400*                            REPORT.
003500*    91-047 1994-09-19  RWK  ADDED DESCENDING DIRECTION FLAG PER
003600*                            REQUEST FROM PARTS CATALOG TEAM.
003700*    95-233 1996-06-14  LMH  RAISED MAX TABLE SIZE TO MATCH
003800*                            CARTBL.CPY CHANGE (TKT#1996-0614).
003900*    97-060 1997-05-19  DPS  CONVERTED FIXED-LENGTH TABLE SORT TO
004000*                            DEPENDING-ON FORM SO TRAILING BLANK
004100*                            ENTRIES NO LONGER SORT INTO THE
004200*                            REPORT (TKT#1997-0519).
004300*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
004400*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
004500*    00-142 2000-07-11  DPS  DOCUMENTED THE MILEAGE-KEYS-ON-MODEL
004600*                            BEHAVIOR PER AUDIT REQUEST, NO LOGIC
004700*                            CHANGE (TKT#2000-0711).
004800*    01-088 2001-04-30  LMH  REPLACED THE WORKING-STORAGE SORT VERB
004900*                            AGAINST CT-CAR-ENTRY WITH AN IN-MEMORY
005000*                            BUBBLE PASS -- SORT VERB AGAINST AN
005100*                            OCCURS DEPENDING ON TABLE IS NOT A
005200*                            SUPPORTED SHOP PRACTICE.  NO CHANGE TO
005300*                            THE FOUR-KEY/TWO-DIRECTION SELECTION
005400*                            LOGIC (TKT#2001-0430).
005500*    01-104 2001-06-18  DPS  WIRED UP THE COMPONENT LIST THAT WAS
005600*                            ALWAYS LOADED INTO CT-CAR-ENTRY BUT NEVER
005700*                            PRINTED -- DETAIL LINE NOW CARRIES A
005800*                            COMPONENTS: [...] SEGMENT, TAB-JOINED,
005900*                            PER THE AUDIT FINDING.  REPORT LINE
006000*                            WIDENED 132 TO 540 (TKT#2001-0618).
006100*****************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-390.
006600 OBJECT-COMPUTER.  IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CAR-MASTER-FILE  ASSIGN TO UT-S-CARMSTR
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS WS-CARMSTR-STATUS.
007500     SELECT CARSORT-PARM     ASSIGN TO UT-S-SRTPARM
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS WS-SRTPARM-STATUS.
007800     SELECT SORT-REPORT-FILE ASSIGN TO UT-S-SORTRPT
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS WS-SORTRPT-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  CAR-MASTER-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 460 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS CM-CAR-MASTER-REC.
009100 01  CM-CAR-MASTER-REC             PIC X(460).
009200*
009300 FD  CARSORT-PARM
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 12 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SP-PARM-REC.
009900 01  SP-PARM-REC.
010000     05  SP-SORT-KEY               PIC X(07).
010100     05  SP-SORT-DIR               PIC X(04).
010200     05  FILLER                    PIC X(01).
010300*
010400 FD  SORT-REPORT-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 540 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS SR-REPORT-LINE.
011000 01  SR-REPORT-LINE                PIC X(540).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 01  WS-FILE-STATUSES.
011500     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
011600     05  WS-SRTPARM-STATUS         PIC X(02)      VALUE SPACES.
011700     05  WS-SORTRPT-STATUS         PIC X(02)      VALUE SPACES.
011800*
011900 01  PROGRAM-INDICATOR-SWITCHES.
012000     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
012100         88  EOF-MASTER                           VALUE 'YES'.
012200     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
012300         88  JOB-ABORTED                          VALUE 'YES'.
012400     05  WS-SWAP-NEEDED-SW         PIC X(3)       VALUE 'NO '.
012500         88  SWAP-IS-NEEDED                        VALUE 'YES'.
012600*
012700 01  WS-ACCUMULATORS.
012800     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
012900     05  WS-WRITE-CTR              PIC S9(5)      COMP  VALUE ZERO.
013000*
013100 01  WS-WORK-FIELDS.
013200     05  WS-CT-IDX                 PIC S9(5)      COMP.
013300     05  WS-PASS-IDX               PIC S9(5)      COMP.
013400     05  WS-COMP-IDX               PIC S9(3)      COMP.
013500     05  WS-COMPONENTS-PTR         PIC S9(4)      COMP.
013600     05  WS-TAB-CHAR               PIC X(01)      VALUE X'09'.
013700*        NUMERIC-EDITED VIEW OF THE PRICE FIELD FOR THE REPORT LINE
013800     05  WS-PRICE-EDIT             PIC ---,---,--9.99.
013900*        NUMERIC-EDITED VIEW OF THE MILEAGE FIELD FOR THE REPORT LINE
014000     05  WS-MILEAGE-EDIT           PIC ZZZ,ZZ9.
014100     05  WS-DETAIL-LINE.
014200         10  DL-MODEL-LIT          PIC X(07)  VALUE 'MODEL: '.
014300         10  DL-MODEL              PIC X(30).
014400         10  DL-PRICE-LIT          PIC X(09)  VALUE ', PRICE: '.
014500         10  DL-PRICE              PIC X(13).
014600         10  DL-COLOR-LIT          PIC X(09)  VALUE ', COLOR: '.
014700         10  DL-COLOR              PIC X(10).
014800         10  DL-MILEAGE-LIT        PIC X(12)  VALUE ', MILEAGE: '.
014900         10  DL-MILEAGE            PIC X(08).
015000         10  DL-COMPONENTS-LIT     PIC X(15)  VALUE ', COMPONENTS: ['.
015100         10  DL-COMPONENTS         PIC X(419).
015200         10  DL-COMPONENTS-CLOSE   PIC X(01)  VALUE ']'.
015300         10  FILLER                PIC X(07).
015400     05  WS-DETAIL-LINE-REDEF REDEFINES WS-DETAIL-LINE
015500                                    PIC X(540).
015600*
015700*    SWAP-HOLD AREA FOR THE FOUR-KEY BUBBLE SORT -- SIZED TO ONE
015800*    FULL CT-CAR-ENTRY (MODEL+PRICE+COLOR+MILEAGE+COMPONENTS).
015900 01  WS-SWAP-HOLD-AREA             PIC X(459).
016000*
016100     COPY CARTBL.
016200*
016300 PROCEDURE DIVISION.
016400*
016500 000-MAINLINE SECTION.
016600*
016700     OPEN INPUT  CAR-MASTER-FILE
016800          INPUT  CARSORT-PARM
016900          OUTPUT SORT-REPORT-FILE.
017000     PERFORM 700-READ-PARM-CARD  THRU 700-READ-PARM-CARD-EXIT.
017100     IF NOT JOB-ABORTED
017200        MOVE ZERO TO CT-CAR-COUNT
017300        PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT
017400        PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
017500           UNTIL EOF-MASTER OR JOB-ABORTED
017600     END-IF.
017700     IF NOT JOB-ABORTED
017800        IF CT-CAR-COUNT = ZERO
017900           MOVE 'YES' TO WS-JOB-ABORT-SW
018000           DISPLAY '** CARSORT ABORT ** COLLECTION IS EMPTY'
018100        ELSE
018200           PERFORM 500-BUBBLE-ONE-PASS THRU 500-BUBBLE-ONE-PASS-EXIT
018300              VARYING WS-PASS-IDX FROM 1 BY 1
018400              UNTIL WS-PASS-IDX > CT-CAR-COUNT - 1
018500           PERFORM 400-WRITE-ONE-DETAIL THRU 400-WRITE-ONE-DETAIL-EXIT
018600              VARYING WS-CT-IDX FROM 1 BY 1
018700              UNTIL WS-CT-IDX > CT-CAR-COUNT
018800        END-IF
018900     END-IF.
019000     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
019100     CLOSE CAR-MASTER-FILE
019200           CARSORT-PARM
019300           SORT-REPORT-FILE.
019400     IF JOB-ABORTED
019500        MOVE 16 TO RETURN-CODE
019600     ELSE
019700        MOVE ZERO TO RETURN-CODE
019800     END-IF.
019900     GOBACK.
020000*
020100 100-LOAD-ONE-CAR.
020200*
020300     ADD 1 TO CT-CAR-COUNT.
020400     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
020500     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
020600     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
020700     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
020800     MOVE CM-CAR-MASTER-REC(57:2)
020900                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
021000     PERFORM 810-LOAD-ONE-COMPONENT THRU 810-LOAD-ONE-COMPONENT-EXIT
021100        VARYING WS-COMP-IDX FROM 1 BY 1
021200        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
021300     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
021400*
021500 100-LOAD-ONE-CAR-EXIT.
021600     EXIT.
021700*
021800*    CLASSIC ADJACENT-PAIR BUBBLE PASS OVER THE WHOLE CAR TABLE.  THE
021900*    COMPARE STEP IN 510 BELOW PICKS THE SAME FOUR KEYS AND TWO
022000*    DIRECTIONS THE OLD SORT-VERB EVALUATE USED TO PICK.
022100 500-BUBBLE-ONE-PASS.
022200*
022300     PERFORM 510-COMPARE-ADJACENT THRU 510-COMPARE-ADJACENT-EXIT
022400        VARYING WS-CT-IDX FROM 1 BY 1
022500        UNTIL WS-CT-IDX > CT-CAR-COUNT - 1.
022600*
022700 500-BUBBLE-ONE-PASS-EXIT.
022800     EXIT.
022900*
023000 510-COMPARE-ADJACENT.
023100*
023200     MOVE 'NO ' TO WS-SWAP-NEEDED-SW.
023300     EVALUATE TRUE
023400        WHEN SP-SORT-KEY = 'MODEL  ' AND SP-SORT-DIR = 'ASC ' AND
023500             CT-CAR-MODEL(WS-CT-IDX) > CT-CAR-MODEL(WS-CT-IDX + 1)
023600           MOVE 'YES' TO WS-SWAP-NEEDED-SW
023700        WHEN SP-SORT-KEY = 'MODEL  ' AND SP-SORT-DIR = 'DESC' AND
023800             CT-CAR-MODEL(WS-CT-IDX) < CT-CAR-MODEL(WS-CT-IDX + 1)
023900           MOVE 'YES' TO WS-SWAP-NEEDED-SW
024000        WHEN SP-SORT-KEY = 'COLOR  ' AND SP-SORT-DIR = 'ASC ' AND
024100             CT-CAR-COLOR(WS-CT-IDX) > CT-CAR-COLOR(WS-CT-IDX + 1)
024200           MOVE 'YES' TO WS-SWAP-NEEDED-SW
024300        WHEN SP-SORT-KEY = 'COLOR  ' AND SP-SORT-DIR = 'DESC' AND
024400             CT-CAR-COLOR(WS-CT-IDX) < CT-CAR-COLOR(WS-CT-IDX + 1)
024500           MOVE 'YES' TO WS-SWAP-NEEDED-SW
024600        WHEN SP-SORT-KEY = 'PRICE  ' AND SP-SORT-DIR = 'ASC ' AND
024700             CT-CAR-PRICE(WS-CT-IDX) > CT-CAR-PRICE(WS-CT-IDX + 1)
024800           MOVE 'YES' TO WS-SWAP-NEEDED-SW
024900        WHEN SP-SORT-KEY = 'PRICE  ' AND SP-SORT-DIR = 'DESC' AND
025000             CT-CAR-PRICE(WS-CT-IDX) < CT-CAR-PRICE(WS-CT-IDX + 1)
025100           MOVE 'YES' TO WS-SWAP-NEEDED-SW
025200*          MILEAGE KEYS ON CT-CAR-MODEL -- SEE REMARKS -- DO NOT "FIX"
025300        WHEN SP-SORT-KEY = 'MILEAGE' AND SP-SORT-DIR = 'ASC ' AND
025400             CT-CAR-MODEL(WS-CT-IDX) > CT-CAR-MODEL(WS-CT-IDX + 1)
025500           MOVE 'YES' TO WS-SWAP-NEEDED-SW
025600        WHEN SP-SORT-KEY = 'MILEAGE' AND SP-SORT-DIR = 'DESC' AND
025700             CT-CAR-MODEL(WS-CT-IDX) < CT-CAR-MODEL(WS-CT-IDX + 1)
025800           MOVE 'YES' TO WS-SWAP-NEEDED-SW
025900     END-EVALUATE.
026000     IF SWAP-IS-NEEDED
026100        MOVE CT-CAR-ENTRY(WS-CT-IDX)      TO WS-SWAP-HOLD-AREA
026200        MOVE CT-CAR-ENTRY(WS-CT-IDX + 1)  TO CT-CAR-ENTRY(WS-CT-IDX)
026300        MOVE WS-SWAP-HOLD-AREA            TO
026400                                        CT-CAR-ENTRY(WS-CT-IDX + 1)
026500     END-IF.
026600*
026700 510-COMPARE-ADJACENT-EXIT.
026800     EXIT.
026900*
027000 400-WRITE-ONE-DETAIL.
027100*
027200     SET CT-IDX TO WS-CT-IDX.
027300     MOVE CT-CAR-MODEL(CT-IDX)      TO DL-MODEL.
027400     MOVE CT-CAR-PRICE(CT-IDX)      TO WS-PRICE-EDIT.
027500     MOVE WS-PRICE-EDIT             TO DL-PRICE.
027600     MOVE CT-CAR-COLOR(CT-IDX)      TO DL-COLOR.
027700     MOVE CT-CAR-MILEAGE(CT-IDX)    TO WS-MILEAGE-EDIT.
027800     MOVE WS-MILEAGE-EDIT           TO DL-MILEAGE.
027900     PERFORM 420-BUILD-COMPONENTS-TEXT THRU
028000        420-BUILD-COMPONENTS-TEXT-EXIT.
028100     MOVE WS-DETAIL-LINE-REDEF      TO SR-REPORT-LINE.
028200     WRITE SR-REPORT-LINE.
028300     ADD 1 TO WS-WRITE-CTR.
028400*
028500 400-WRITE-ONE-DETAIL-EXIT.
028600     EXIT.
028700*
028800 700-READ-PARM-CARD.
028900*
029000     READ CARSORT-PARM INTO SP-PARM-REC
029100         AT END
029200            MOVE 'YES' TO WS-JOB-ABORT-SW
029300            DISPLAY '** CARSORT ABORT ** MISSING CONTROL CARD'
029400            GO TO 700-READ-PARM-CARD-EXIT
029500     END-READ.
029600     IF SP-SORT-KEY NOT = 'MODEL  ' AND NOT = 'COLOR  ' AND
029700        NOT = 'PRICE  ' AND NOT = 'MILEAGE'
029800        MOVE 'YES' TO WS-JOB-ABORT-SW
029900        DISPLAY '** CARSORT ABORT ** SORT OBJECT IS NULL'
030000     END-IF.
030100     IF SP-SORT-DIR NOT = 'ASC ' AND NOT = 'DESC'
030200        MOVE 'YES' TO WS-JOB-ABORT-SW
030300        DISPLAY '** CARSORT ABORT ** SORT OBJECT IS NULL'
030400     END-IF.
030500*
030600 700-READ-PARM-CARD-EXIT.
030700     EXIT.
030800*
030900 800-READ-MASTER-FILE.
031000*
031100     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
031200         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
031300                GO TO 800-READ-MASTER-FILE-EXIT
031400     END-READ.
031500     ADD 1 TO WS-READ-CTR.
031600*
031700 800-READ-MASTER-FILE-EXIT.
031800     EXIT.
031900*
032000 810-LOAD-ONE-COMPONENT.
032100*
032200     MOVE CM-CAR-MASTER-REC(39 + (WS-COMP-IDX * 20):20)
032300                     TO CT-CAR-COMPONENT(CT-CAR-COUNT, WS-COMP-IDX).
032400*
032500 810-LOAD-ONE-COMPONENT-EXIT.
032600     EXIT.
032700*
032800*    BUILDS THE "COMPONENTS: [...]" PORTION OF THE DETAIL LINE --
032900*    ONE STRING PER COMPONENT, TAB-SEPARATED, DELIMITED BY THE
033000*    FIRST TRAILING SPACE IN EACH 20-BYTE COMPONENT SLOT SO PADDING
033100*    NEVER LEAKS INTO THE DISPLAY TEXT.
033200 420-BUILD-COMPONENTS-TEXT.
033300*
033400     MOVE SPACES        TO DL-COMPONENTS.
033500     MOVE 1              TO WS-COMPONENTS-PTR.
033600     PERFORM 421-STRING-ONE-COMPONENT THRU 421-STRING-ONE-COMPONENT-EXIT
033700        VARYING WS-COMP-IDX FROM 1 BY 1
033800        UNTIL WS-COMP-IDX > CT-CAR-COMPONENT-COUNT(CT-IDX).
033900*
034000 420-BUILD-COMPONENTS-TEXT-EXIT.
034100     EXIT.
034200*
034300 421-STRING-ONE-COMPONENT.
034400*
034500     IF WS-COMP-IDX > 1
034600        STRING WS-TAB-CHAR DELIMITED BY SIZE
034700           INTO DL-COMPONENTS
034800           WITH POINTER WS-COMPONENTS-PTR
034900        END-STRING
035000     END-IF.
035100     STRING CT-CAR-COMPONENT(CT-IDX, WS-COMP-IDX) DELIMITED BY SPACE
035200        INTO DL-COMPONENTS
035300        WITH POINTER WS-COMPONENTS-PTR
035400     END-STRING.
035500*
035600 421-STRING-ONE-COMPONENT-EXIT.
035700     EXIT.
035800*
035900 900-DISPLAY-PROG-DIAG.
036000*
036100     DISPLAY '****     CARSORT RUNNING     ****'.
036200     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
036300     DISPLAY 'SORT REPORT LINES WRITTEN....... ' WS-WRITE-CTR.
036400     IF JOB-ABORTED
036500        DISPLAY '****     CARSORT ABENDED     ****'
036600     ELSE
036700        DISPLAY '****     CARSORT EOJ         ****'
036800     END-IF.
036900*
037000 900-DISPLAY-PROG-DIAG-EXIT.
037100     EXIT.
