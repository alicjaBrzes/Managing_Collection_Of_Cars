000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARSTAT.
000300 AUTHOR.        L M HARTWELL.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  05/16/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*    CARSTAT COMPUTES RUNNING MINIMUM, AVERAGE AND MAXIMUM OVER
001300*    THE VALIDATED CAR-MASTER-FILE FOR ONE FIELD -- EITHER
001400*    CAR-MILEAGE OR CAR-PRICE -- AS SELECTED BY A CONTROL CARD.
001500*    ANY OTHER SELECTOR VALUE ON THE CONTROL CARD IS TREATED AS A
001600*    BAD RUN AND ABENDS THE STEP.
001700*
001800*    THE AVERAGE IS COMPUTED WITH ROUNDED ARITHMETIC (COBOL'S
001900*    DEFAULT ROUND-HALF-UP) SO A MILEAGE OR PRICE COLLECTION THAT
002000*    DOES NOT DIVIDE EVENLY BY THE RECORD COUNT STILL PRODUCES A
002100*    CLEAN 2-DECIMAL RESULT.  MIN AND MAX ARE CARRIED STRAIGHT
002200*    THROUGH WITH NO ROUNDING.
002300*
002400*    INPUT MASTER FILE     - CAR-MASTER-FILE   (UT-S-CARMSTR)
002500*    INPUT CONTROL CARD    - CARSTAT-PARM      (UT-S-STATPRM)
002600*    OUTPUT REPORT FILE    - STATISTICS-FILE   (UT-S-STATRPT)
002700*****************************************************************
002800*
002900*    CHANGE LOG
003000*    ----------
003100*    88-52  1994-05-16  LMH  ORIGINAL PROGRAM FOR THE MIN/AVG/MAX
003200*                            STATISTICS STEP.
003300*    92-114 1995-02-09  RWK  CORRECTED PRICE AVERAGE TO ROUND
003400*                            HALF-UP INSTEAD OF TRUNCATING
003500*                            (TKT#1995-0209).
003600*    98-301 1998-10-05  RWK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003700*                            IN THIS PROGRAM, NO CHANGES REQUIRED.
003800*    01-089 2001-05-02  LMH  REPACKED THE COUNT/SUM/MIN/MAX
003900*                            ACCUMULATORS AS COMP-3 TO MATCH THE
004000*                            SHOP RUNNING-ACCUMULATOR CONVENTION
004100*                            (TKT#2001-0502).
004200*****************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-390.
004700 OBJECT-COMPUTER.  IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CAR-MASTER-FILE  ASSIGN TO UT-S-CARMSTR
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WS-CARMSTR-STATUS.
005600     SELECT CARSTAT-PARM     ASSIGN TO UT-S-STATPRM
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WS-STATPRM-STATUS.
005900     SELECT STATISTICS-FILE  ASSIGN TO UT-S-STATRPT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS WS-STATRPT-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  CAR-MASTER-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 460 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS CM-CAR-MASTER-REC.
007200 01  CM-CAR-MASTER-REC             PIC X(460).
007300*
007400 FD  CARSTAT-PARM
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 10 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS CS-PARM-REC.
008000 01  CS-PARM-REC.
008100     05  CS-SOURCE                 PIC X(07).
008200     05  FILLER                    PIC X(03)      VALUE SPACES.
008300*
008400 FD  STATISTICS-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 30 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS WS-STATISTICS-REC.
009000 01  WS-STATISTICS-REC.
009100     05  STAT-MIN                  PIC S9(7)V99.
009200     05  STAT-AVG                  PIC S9(7)V99.
009300     05  STAT-MAX                  PIC S9(7)V99.
009400     05  FILLER                    PIC X(03)      VALUE SPACES.
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800 01  WS-FILE-STATUSES.
009900     05  WS-CARMSTR-STATUS         PIC X(02)      VALUE SPACES.
010000     05  WS-STATPRM-STATUS         PIC X(02)      VALUE SPACES.
010100     05  WS-STATRPT-STATUS         PIC X(02)      VALUE SPACES.
010200*
010300 01  PROGRAM-INDICATOR-SWITCHES.
010400     05  WS-EOF-MASTER-SW          PIC X(3)       VALUE 'NO '.
010500         88  EOF-MASTER                           VALUE 'YES'.
010600     05  WS-JOB-ABORT-SW           PIC X(3)       VALUE 'NO '.
010700         88  JOB-ABORTED                          VALUE 'YES'.
010800*
010900 01  WS-ACCUMULATORS.
011000     05  WS-READ-CTR               PIC S9(5)      COMP  VALUE ZERO.
011100     05  WS-STAT-COUNT             PIC S9(5)      COMP-3 VALUE ZERO.
011200     05  WS-STAT-SUM-MILEAGE       PIC S9(11)     COMP-3 VALUE ZERO.
011300     05  WS-STAT-SUM-PRICE         PIC S9(11)V99  COMP-3 VALUE ZERO.
011400*
011500 01  WS-WORK-FIELDS.
011600     05  WS-CT-IDX                 PIC S9(5)      COMP.
011700     05  FILLER                    PIC X(01)      VALUE SPACE.
011800*
011900*    RUNNING MIN/MAX TRACKERS -- CARRY THE SAME PIC AS THE OUTPUT
012000*    RECORD SO THE FINAL MOVE TO STAT-MIN/STAT-MAX IS A STRAIGHT
012100*    NUMERIC MOVE WITH NO RE-EDITING.  PACKED PER THE SAMOS3
012200*    RUNNING-ACCUMULATOR CONVENTION (01-089 CHANGE, BELOW).
012300 01  WS-STAT-TRACKERS.
012400     05  WS-STAT-MIN               PIC S9(7)V99   COMP-3.
012500     05  WS-STAT-MIN-ALPHA REDEFINES WS-STAT-MIN
012600                                    PIC X(05).
012700     05  WS-STAT-MAX               PIC S9(7)V99   COMP-3.
012800     05  WS-STAT-MAX-ALPHA REDEFINES WS-STAT-MAX
012900                                    PIC X(05).
013000     05  FILLER                    PIC X(01)      VALUE SPACE.
013100*
013200     COPY CARTBL.
013300*
013400 PROCEDURE DIVISION.
013500*
013600 000-MAINLINE SECTION.
013700*
013800     OPEN INPUT  CAR-MASTER-FILE
013900          INPUT  CARSTAT-PARM
014000          OUTPUT STATISTICS-FILE.
014100     PERFORM 700-READ-PARM-CARD  THRU 700-READ-PARM-CARD-EXIT.
014200     IF NOT JOB-ABORTED
014300        MOVE ZERO TO CT-CAR-COUNT
014400        PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT
014500        PERFORM 100-LOAD-ONE-CAR THRU 100-LOAD-ONE-CAR-EXIT
014600           UNTIL EOF-MASTER
014700     END-IF.
014800     IF NOT JOB-ABORTED
014900        IF CT-CAR-COUNT = ZERO
015000           MOVE 'YES' TO WS-JOB-ABORT-SW
015100           DISPLAY '** CARSTAT ABORT ** COLLECTION IS EMPTY'
015200        ELSE
015300           EVALUATE TRUE
015400              WHEN CS-SOURCE = 'MILEAGE'
015500                 PERFORM 210-CALC-ONE-MILEAGE
015600                    THRU 210-CALC-ONE-MILEAGE-EXIT
015700                    VARYING WS-CT-IDX FROM 1 BY 1
015800                    UNTIL WS-CT-IDX > CT-CAR-COUNT
015900                 COMPUTE STAT-AVG ROUNDED =
016000                    WS-STAT-SUM-MILEAGE / WS-STAT-COUNT
016100              WHEN CS-SOURCE = 'PRICE  '
016200                 PERFORM 220-CALC-ONE-PRICE
016300                    THRU 220-CALC-ONE-PRICE-EXIT
016400                    VARYING WS-CT-IDX FROM 1 BY 1
016500                    UNTIL WS-CT-IDX > CT-CAR-COUNT
016600                 COMPUTE STAT-AVG ROUNDED =
016700                    WS-STAT-SUM-PRICE / WS-STAT-COUNT
016800           END-EVALUATE
016900           MOVE WS-STAT-MIN TO STAT-MIN
017000           MOVE WS-STAT-MAX TO STAT-MAX
017100           PERFORM 400-WRITE-STAT-REC THRU 400-WRITE-STAT-REC-EXIT
017200        END-IF
017300     END-IF.
017400     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-DISPLAY-PROG-DIAG-EXIT.
017500     CLOSE CAR-MASTER-FILE
017600           CARSTAT-PARM
017700           STATISTICS-FILE.
017800     IF JOB-ABORTED
017900        MOVE 16 TO RETURN-CODE
018000     ELSE
018100        MOVE ZERO TO RETURN-CODE
018200     END-IF.
018300     GOBACK.
018400*
018500 100-LOAD-ONE-CAR.
018600*
018700     ADD 1 TO CT-CAR-COUNT.
018800     MOVE CM-CAR-MASTER-REC(1:30)   TO CT-CAR-MODEL(CT-CAR-COUNT).
018900     MOVE CM-CAR-MASTER-REC(31:9)   TO CT-CAR-PRICE(CT-CAR-COUNT).
019000     MOVE CM-CAR-MASTER-REC(40:10)  TO CT-CAR-COLOR(CT-CAR-COUNT).
019100     MOVE CM-CAR-MASTER-REC(50:7)   TO CT-CAR-MILEAGE(CT-CAR-COUNT).
019200     MOVE CM-CAR-MASTER-REC(57:2)
019300                          TO CT-CAR-COMPONENT-COUNT(CT-CAR-COUNT).
019400     PERFORM 800-READ-MASTER-FILE THRU 800-READ-MASTER-FILE-EXIT.
019500*
019600 100-LOAD-ONE-CAR-EXIT.
019700     EXIT.
019800*
019900 210-CALC-ONE-MILEAGE.
020000*
020100     SET CT-IDX TO WS-CT-IDX.
020200     ADD 1 TO WS-STAT-COUNT.
020300     ADD CT-CAR-MILEAGE(CT-IDX) TO WS-STAT-SUM-MILEAGE.
020400     IF WS-STAT-COUNT = 1
020500        MOVE CT-CAR-MILEAGE(CT-IDX) TO WS-STAT-MIN
020600        MOVE CT-CAR-MILEAGE(CT-IDX) TO WS-STAT-MAX
020700     ELSE
020800        IF CT-CAR-MILEAGE(CT-IDX) < WS-STAT-MIN
020900           MOVE CT-CAR-MILEAGE(CT-IDX) TO WS-STAT-MIN
021000        END-IF
021100        IF CT-CAR-MILEAGE(CT-IDX) > WS-STAT-MAX
021200           MOVE CT-CAR-MILEAGE(CT-IDX) TO WS-STAT-MAX
021300        END-IF
021400     END-IF.
021500*
021600 210-CALC-ONE-MILEAGE-EXIT.
021700     EXIT.
021800*
021900 220-CALC-ONE-PRICE.
022000*
022100     SET CT-IDX TO WS-CT-IDX.
022200     ADD 1 TO WS-STAT-COUNT.
022300     ADD CT-CAR-PRICE(CT-IDX) TO WS-STAT-SUM-PRICE.
022400     IF WS-STAT-COUNT = 1
022500        MOVE CT-CAR-PRICE(CT-IDX) TO WS-STAT-MIN
022600        MOVE CT-CAR-PRICE(CT-IDX) TO WS-STAT-MAX
022700     ELSE
022800        IF CT-CAR-PRICE(CT-IDX) < WS-STAT-MIN
022900           MOVE CT-CAR-PRICE(CT-IDX) TO WS-STAT-MIN
023000        END-IF
023100        IF CT-CAR-PRICE(CT-IDX) > WS-STAT-MAX
023200           MOVE CT-CAR-PRICE(CT-IDX) TO WS-STAT-MAX
023300        END-IF
023400     END-IF.
023500*
023600 220-CALC-ONE-PRICE-EXIT.
023700     EXIT.
023800*
023900 400-WRITE-STAT-REC.
024000*
024100     WRITE WS-STATISTICS-REC.
024200*
024300 400-WRITE-STAT-REC-EXIT.
024400     EXIT.
024500*
024600 700-READ-PARM-CARD.
024700*
024800     READ CARSTAT-PARM INTO CS-PARM-REC
024900         AT END
025000            MOVE 'YES' TO WS-JOB-ABORT-SW
025100            DISPLAY '** CARSTAT ABORT ** MISSING CONTROL CARD'
025200            GO TO 700-READ-PARM-CARD-EXIT
025300     END-READ.
025400     IF CS-SOURCE NOT = 'MILEAGE' AND NOT = 'PRICE  '
025500        MOVE 'YES' TO WS-JOB-ABORT-SW
025600        DISPLAY '** CARSTAT ABORT ** CANNOT CALCULATE STATISTICS'
025700     END-IF.
025800*
025900 700-READ-PARM-CARD-EXIT.
026000     EXIT.
026100*
026200 800-READ-MASTER-FILE.
026300*
026400     READ CAR-MASTER-FILE INTO CM-CAR-MASTER-REC
026500         AT END MOVE 'YES' TO WS-EOF-MASTER-SW
026600                GO TO 800-READ-MASTER-FILE-EXIT
026700     END-READ.
026800     ADD 1 TO WS-READ-CTR.
026900*
027000 800-READ-MASTER-FILE-EXIT.
027100     EXIT.
027200*
027300 900-DISPLAY-PROG-DIAG.
027400*
027500     DISPLAY '****     CARSTAT RUNNING     ****'.
027600     DISPLAY 'CAR MASTER RECORDS READ......... ' WS-READ-CTR.
027700     DISPLAY 'RECORDS INCLUDED IN STATISTICS... ' WS-STAT-COUNT.
027800     IF JOB-ABORTED
027900        DISPLAY '****     CARSTAT ABENDED     ****'
028000     ELSE
028100        DISPLAY '****     CARSTAT EOJ         ****'
028200     END-IF.
028300*
028400 900-DISPLAY-PROG-DIAG-EXIT.
028500     EXIT.
