000100*****************************************************************
000200*    COPYBOOK:  CARCOLR
000300*    THE CLOSED SET OF CAR-COLOR VALUES THE COLLECTION RECOGNIZES.
000400*    ANY CR-CAR-COLOR NOT FOUND IN THIS TABLE FAILS CARLOAD FIELD
000500*    VALIDATION ("IS NOT AN ENUM TYPE").  MEMBERSHIP ONLY -- CARSORT'S
000600*    "BY COLOR" REQUEST SORTS ON THE COLOR NAME ITSELF (PLAIN
000700*    LEXICOGRAPHIC COMPARE), NOT ON THIS TABLE'S ORDINAL POSITION.
000800*
000900*    88-01  1994-03-08  RWK  ORIGINAL 7-COLOR ENUMERATION TABLE.
001000*    01-112 2001-06-18  DPS  CORRECTED HEADER COMMENT -- IT USED TO
001100*                            CLAIM ORDINAL POSITION DOUBLED AS
001200*                            CARSORT'S COLOR SORT KEY, WHICH HAS
001300*                            NEVER BEEN TRUE; CARSORT HAS ALWAYS
001400*                            COMPARED CT-CAR-COLOR DIRECTLY
001500*                            (TKT#2001-0618).
001600*****************************************************************
001700*
001800 01  CC-COLOR-ENUM-TABLE.
001900     05  FILLER  PIC X(10)  VALUE 'RED'.
002000     05  FILLER  PIC X(10)  VALUE 'BLUE'.
002100     05  FILLER  PIC X(10)  VALUE 'GREEN'.
002200     05  FILLER  PIC X(10)  VALUE 'BLACK'.
002300     05  FILLER  PIC X(10)  VALUE 'WHITE'.
002400     05  FILLER  PIC X(10)  VALUE 'SILVER'.
002500     05  FILLER  PIC X(10)  VALUE 'YELLOW'.
002600 01  CC-COLOR-ENUM-REDEF REDEFINES CC-COLOR-ENUM-TABLE.
002700     05  CC-COLOR-ENTRY  PIC X(10)
002800                          OCCURS 7 TIMES
002900                          INDEXED BY CC-COLOR-IDX.
