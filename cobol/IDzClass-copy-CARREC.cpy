000100*****************************************************************
000200*    COPYBOOK:  CARREC
000300*    DESCRIBES THE CAR MASTER RECORD USED BY THE CAR COLLECTION
000400*    BATCH REPORTING SUITE (CARLOAD, CARSORT, CARFILT, CARCOLR,
000500*    CARMMOD, CARSTAT, CARMAXP, CARCOMP, CARGRP, CARRNGE).
000600*
000700*    ONE RECORD PER CAR IN THE COLLECTION.  CR-CAR-COMPONENT-COUNT
000800*    TELLS HOW MANY OF THE 20 CR-CAR-COMPONENT SLOTS ARE POPULATED
000900*    -- UNUSED TRAILING SLOTS ARE SPACES AND ARE NOT INSPECTED.
001000*
001100*    88-01  1994-03-08  RWK  ORIGINAL COPYBOOK FOR THE INVENTORY
001200*                            LOAD/REPORT SUITE.
001300*    97-114 1997-11-02  DPS  ADDED 2-BYTE FILLER PAD FOR FUTURE
001400*                            EXPANSION PER SHOP STANDARD.
001500*****************************************************************
001600*
001700 01  CR-CAR-RECORD.
001800*        MODEL NAME - UPPERCASE LETTERS AND SPACES ONLY
001900     05  CR-CAR-MODEL              PIC X(30).
002000*        PRICE IN CURRENCY UNITS, 2 DECIMAL PLACES
002100     05  CR-CAR-PRICE              PIC S9(7)V99.
002200*        COLOR - ONE OF THE 7 ENUMERATED VALUES IN CARCOLR.CPY
002300     05  CR-CAR-COLOR              PIC X(10).
002400*        MILEAGE IN KILOMETERS, NON-NEGATIVE
002500     05  CR-CAR-MILEAGE            PIC 9(7).
002600*        NUMBER OF POPULATED COMPONENT SLOTS BELOW, 0 THRU 20
002700     05  CR-CAR-COMPONENT-COUNT    PIC 9(02).
002800     05  CR-CAR-COMPONENT-BLOCK.
002900         10  CR-CAR-COMPONENT      PIC X(20)
003000                                    OCCURS 20 TIMES
003100                                    INDEXED BY CR-COMP-IDX.
003200*        FLAT-AREA VIEW OF THE COMPONENT BLOCK, USED WHEN THE
003300*        WHOLE BLOCK IS BLANKED OR MOVED IN ONE SHOT
003400     05  CR-CAR-COMPONENT-AREA REDEFINES CR-CAR-COMPONENT-BLOCK
003500                                    PIC X(400).
003600*        RESERVED FOR FUTURE FIELDS - SHOP STANDARD PAD
003700     05  FILLER                    PIC X(02).
