000100*****************************************************************
000200*    COPYBOOK:  CARTBL
000300*    IN-MEMORY WORKING COPY OF THE VALIDATED CAR MASTER TABLE.
000400*    EVERY REPORT PROGRAM (CARSORT/CARFILT/CARCOLR/CARMMOD/
000500*    CARSTAT/CARMAXP/CARCOMP/CARGRP/CARRNGE) LOADS CAR-MASTER-FILE
000600*    INTO THIS TABLE ONE TIME AT STARTUP AND THEN MAKES ITS OWN
000700*    READ-PROCESS-REPORT PASS OVER IT -- NO PROGRAM WRITES BACK TO
000800*    CAR-MASTER-FILE.
000900*
001000*    500-ENTRY LIMIT IS A SHOP STANDARD FOR THIS SUITE; CARLOAD
001100*    ABENDS THE LOAD STEP IF THE INPUT COLLECTION EXCEEDS IT.
001200*
001300*    88-01  1994-03-08  RWK  ORIGINAL WORKING TABLE FOR THE
001400*                            INVENTORY LOAD/REPORT SUITE.
001500*    95-233 1996-06-14  LMH  RAISED OCCURS FROM 200 TO 500 PER
001600*                            REQUEST TKT#1996-0614.
001700*    97-060 1997-05-19  DPS  CONVERTED TO OCCURS DEPENDING ON
001800*                            CT-CAR-COUNT SO TABLE SORT AND
001900*                            VARYING LOOPS NEVER TOUCH UNUSED
002000*                            TRAILING SLOTS (TKT#1997-0519).
002100*    97-061 1997-05-20  DPS  ADDED ALPHA REDEFINES OF PRICE AND
002200*                            MILEAGE FOR RAW-BYTE SLICING.
002300*****************************************************************
002400*
002500 01  CT-CAR-TABLE-CTL.
002600     05  CT-CAR-COUNT              PIC S9(5)      COMP.
002700     05  CT-CAR-MAX-ENTRIES        PIC S9(5)      COMP
002800                                    VALUE +500.
002900     05  CT-CAR-ENTRY              OCCURS 1 TO 500 TIMES
003000                                    DEPENDING ON CT-CAR-COUNT
003100                                    INDEXED BY CT-IDX.
003200         10  CT-CAR-MODEL              PIC X(30).
003300         10  CT-CAR-PRICE              PIC S9(7)V99.
003400*            FLAT-BYTE VIEW OF THE PRICE FIELD, USED WHEN A
003500*            REPORT PROGRAM NEEDS TO SLICE IT AS RAW DISPLAY
003600*            DIGITS RATHER THAN AS A SIGNED NUMERIC ITEM.
003700         10  CT-CAR-PRICE-ALPHA REDEFINES CT-CAR-PRICE
003800                                    PIC X(09).
003900         10  CT-CAR-COLOR              PIC X(10).
004000         10  CT-CAR-MILEAGE            PIC 9(7).
004100*            FLAT-BYTE VIEW OF THE MILEAGE FIELD -- SAME
004200*            PURPOSE AS CT-CAR-PRICE-ALPHA ABOVE.
004300         10  CT-CAR-MILEAGE-ALPHA REDEFINES CT-CAR-MILEAGE
004400                                    PIC X(07).
004500         10  CT-CAR-COMPONENT-COUNT    PIC 9(02).
004600         10  CT-CAR-COMPONENT          PIC X(20)
004700                                        OCCURS 20 TIMES
004800                                        INDEXED BY CT-COMP-IDX.
004850         10  FILLER                    PIC X(01).
